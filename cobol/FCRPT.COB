000100******************************************************************
000200*                                                                 *
000300*   FCRPT.COB                                                     *
000400*   FILE-CONTROL ENTRY FOR THE LEDGER REPORT PRINT FILE.          *
000500*   THREE PROGRAMS SHARE THIS ONE PHYSICAL FILE ACROSS ONE RUN -- *
000600*   BKLEDGR OPENS OUTPUT (FIRST WRITER, SECTION 1), BKPROJF AND   *
000700*   BKCATSM OPEN EXTEND TO APPEND SECTIONS 2 AND 3.               *
000800*                                                                 *
000900*   1989-01-17  RSHAW   ORIGINAL MEMBER.                          *
001000*                                                                 *
001100******************************************************************
001200    SELECT RPT-FILE ASSIGN TO "RPTFILE"
001300        ORGANIZATION IS LINE SEQUENTIAL
001400        ACCESS MODE IS SEQUENTIAL
001500        FILE STATUS IS FS-RPT.
