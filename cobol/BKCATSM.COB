000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BKCATSM.
000300 AUTHOR.        P DIAZ.
000400 INSTALLATION.  STATE EMPLOYEES CREDIT UNION - DP DIVISION.
000500 DATE-WRITTEN.  1987-03-20.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH UTILITY.
000800*
000900******************************************************************
001000*                                                                 *
001100*   BKCATSM  -  CATEGORY SPENDING SUMMARIZER                     *
001200*                                                                 *
001300*   CALLED BY BANKIT WITH THE RESOLVED REPORTING WINDOW.  LOADS   *
001400*   THE CATEGORY MASTER INTO A BINARY-SEARCHABLE TABLE, THEN      *
001500*   SCANS THE OPERATIONS FILE ONCE FOR EVERY DONE OPERATION       *
001600*   FALLING IN A CALENDAR MONTH TOUCHED BY THE WINDOW, BUCKETING  *
001700*   ACTUAL AMOUNTS BY MONTH AND CATEGORY.  MONTHS WITH NO         *
001800*   CATEGORIZED ACTIVITY PRINT NOTHING.  APPENDS SECTION 3 OF     *
001900*   THE LEDGER REPORT.                                            *
002000*                                                                 *
002100*   CHANGE LOG                                                    *
002200*   ----------                                                    *
002300*   1987-03-20  PDIAZ    ORIGINAL - REBUILT FROM THE OLD TELLER   *
002400*                        SYSTEM'S ACCEDT CODE-TABLE EDITOR; SAME  *
002500*                        TABLE-AND-SEARCH SHAPE, NEW BUSINESS     *
002550*                        CONTENT.                                 *
002600*   1991-07-03  RSHAW    SWITCHED THE CATEGORY LOOKUP FROM A      *
002700*                        LINEAR SCAN TO SEARCH ALL NOW THAT THE   *
002800*                        MASTER IS GUARANTEED IN ASCENDING CAT-ID *
002900*                        ORDER.  REQUEST DP-0512.                 *
003000*   1994-09-20  TNOLAN   MONTH/CATEGORY TABLE NOW SORTED BEFORE   *
003100*                        PRINTING SO CATEGORIES LIST IN CAT-ID    *
003200*                        ORDER WITHIN EACH MONTH.  REQUEST        *
003300*                        DP-0803.                                 *
003310*   2004-02-09  KFOWLER  RAISED CT-MAX AND MC-MAX FROM 300 TO     *
003320*                        500 TO MATCH THE LEDGER'S WINDOW TABLE   *
003330*                        SIZE -- THE CATEGORY MASTER HAD GROWN    *
003340*                        PAST THE OLD LIMIT.  REQUEST DP-1071.    *
003400*                                                                 *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     COPY "FCOPER.COB".
004400     COPY "FCCATG.COB".
004500     COPY "FCRPT.COB".
004600*
004700 DATA DIVISION.
004800 FILE SECTION.
004900     COPY "FDOPER.COB".
005000     COPY "FDCATG.COB".
005100     COPY "FDRPT.COB".
005200*
005300 WORKING-STORAGE SECTION.
005400*
005410*        FILE-STATUS BYTES, CARRIED THE SAME AS EVERY OTHER
005420*        PROGRAM IN THE SUITE FOR A FUTURE ABEND ROUTINE.
005500 77  FS-OPER                     PIC X(02)   VALUE SPACES.
005600 77  FS-CATG                     PIC X(02)   VALUE SPACES.
005700 77  FS-RPT                      PIC X(02)   VALUE SPACES.
005800*
005810*        TABLE LIMITS - RAISED FROM 300 TO 500 UNDER REQUEST
005820*        DP-1071 WHEN THE CATEGORY MASTER OUTGREW THE ORIGINAL
005830*        SIZE.  CT-MAX IS THE NUMBER OF CATEGORIES ON FILE;
005840*        MC-MAX IS THE NUMBER OF DISTINCT MONTH/CATEGORY
005850*        COMBINATIONS THE WINDOW CAN PRODUCE.
005900 77  CT-COUNT                    PIC 9(04)   COMP VALUE ZERO.
006000 77  CT-MAX                      PIC 9(04)   COMP VALUE 500.
006100 77  MC-COUNT                    PIC 9(04)   COMP VALUE ZERO.
006200 77  MC-MAX                      PIC 9(04)   COMP VALUE 500.
006300 77  WT-SUB                      PIC 9(04)   COMP VALUE ZERO.
006400 77  WT-NEXT-SUB                 PIC 9(04)   COMP VALUE ZERO.
006500 77  WS-INNER-LIMIT              PIC 9(04)   COMP VALUE ZERO.
006600 77  WS-MONTH-LINE-COUNT         PIC 9(04)   COMP VALUE ZERO.
006700*
006800 01  WS-CATG-EOF-SW              PIC X(01)   VALUE "N".
006900     88  WS-CATG-EOF                         VALUE "Y".
007000 01  WS-OPER-EOF-SW              PIC X(01)   VALUE "N".
007100     88  WS-OPER-EOF                         VALUE "Y".
007200 01  WS-FOUND-SW                 PIC X(01)   VALUE "N".
007300     88  WS-FOUND                            VALUE "Y".
007400*
007410*        REPORTING WINDOW BOUNDARIES COLLAPSED TO YYYYMM, SINCE
007420*        THE CATEGORY SUMMARY BUCKETS BY CALENDAR MONTH, NOT BY
007430*        CALENDAR DAY.
007500 01  WS-START-YYYYMM             PIC 9(06)   VALUE ZERO.
007550 01  WS-START-YYYYMM-R REDEFINES WS-START-YYYYMM.
007560     05  WS-SY-YEAR              PIC 9(04).
007570     05  WS-SY-MONTH             PIC 9(02).
007600 01  WS-END-YYYYMM               PIC 9(06)   VALUE ZERO.
007650*        THE OPERATION CURRENTLY BEING SCANNED'S OWN YYYYMM,
007660*        DERIVED EACH TIME FROM ITS DATE-PARTS REDEFINITION
007670*        RATHER THAN BY SLICING THE RAW EIGHT-DIGIT DATE.
007700 01  WS-OP-YYYYMM                PIC 9(06)   VALUE ZERO.
007800 01  WS-SEARCH-MONTH             PIC 9(06)   VALUE ZERO.
007900 01  WS-SEARCH-CATID             PIC 9(04)   VALUE ZERO.
008000*
008010*        WORKING COPY OF THE MONTH BEING EMITTED IN 0500 - MOVED
008020*        IN AND OUT OF ITS OWN REDEFINITION SO THE YEAR CAN ROLL
008030*        OVER CLEANLY WHEN THE MONTH PASSES DECEMBER.
008100 01  WS-ITER-DATE.
008200     05  WS-ITER-YEAR            PIC 9(04).
008300     05  WS-ITER-MONTH           PIC 9(02).
008400 01  WS-ITER-DATE-R REDEFINES WS-ITER-DATE
008450                                 PIC 9(06).
008500*
008510*        CATEGORY MASTER TABLE - LOADED ONCE BY 0200, ASCENDING
008520*        ON CT-ID AS THE MASTER FILE ITSELF IS MAINTAINED, SO
008530*        SEARCH ALL CAN BE USED IN 0513 RATHER THAN A LINEAR SCAN
008540*        (REQUEST DP-0512).
008600 01  CT-TABLE.
008700     05  CT-ENTRY OCCURS 500 TIMES
008800             ASCENDING KEY IS CT-ID
008900             INDEXED BY CT-IDX.
009000         10  CT-ID               PIC 9(04).
009100         10  CT-NAME             PIC X(20).
009200*
009210*        MONTH/CATEGORY ACCUMULATOR TABLE - ONE ROW PER DISTINCT
009220*        MONTH-AND-CATEGORY COMBINATION SEEN ON THE OPERATIONS
009230*        FILE, BUILT BY 0300 AND SORTED BY 0400 BEFORE PRINTING.
009300 01  MC-TABLE.
009400     05  MC-ENTRY OCCURS 500 TIMES.
009500         10  MC-MONTH            PIC 9(06).
009600         10  MC-CAT-ID           PIC 9(04).
009700         10  MC-AMOUNT           PIC S9(9)V99.
009800*
009810*        SWAP-HOLD AREA FOR 0412-SWAP-ENTRIES, SHAPED TO MATCH
009820*        MC-ENTRY SO ONE GROUP MOVE EXCHANGES A WHOLE ROW.
009900 01  WS-MC-SWAP-HOLD.
010000     05  FILLER                  PIC 9(06).
010100     05  FILLER                  PIC 9(04).
010200     05  FILLER                  PIC S9(9)V99.
010300*
010310*        EDIT PICTURE SHARED BY EVERY PRINTED AMOUNT ON THIS
010320*        SECTION OF THE REPORT, SAME SHAPE AS THE OTHER TWO
010330*        SECTIONS.
010400 01  WS-EDIT-AMOUNT              PIC
010500     ---,---,--9.99.
010600 01  WS-EDIT-AMOUNT-R REDEFINES WS-EDIT-AMOUNT
010700                                 PIC X(15).
010800*
010810*        MONTH-HEADING LINE PRINTED AHEAD OF EACH MONTH'S
010820*        CATEGORY LINES - SKIPPED ENTIRELY FOR A MONTH WITH NO
010830*        CATEGORIZED ACTIVITY.
010900 01  WS-CATSUM-HEADING.
011000     05  FILLER                  PIC X(05)   VALUE SPACE.
011100     05  FILLER                  PIC X(23)
011200             VALUE "CATEGORY SUMMARY - ".
011300     05  CH-MONTH                PIC X(07).
011400     05  FILLER                  PIC X(97)   VALUE SPACE.
011500*
011510*        ONE DETAIL LINE PER CATEGORY WITH ACTIVITY IN THE
011520*        MONTH BEING PRINTED.
011600 01  WS-CATSUM-DETAIL-LINE.
011700     05  FILLER                  PIC X(05)   VALUE SPACE.
011800     05  CD-CAT-NAME             PIC X(20).
011900     05  FILLER                  PIC X(05)   VALUE SPACE.
012000     05  CD-AMOUNT               PIC X(15).
012100     05  FILLER                  PIC X(87)   VALUE SPACE.
012200*
012300 LINKAGE SECTION.
012310*        THE SAME RESOLVED WINDOW BOUNDARIES BANKIT PASSED TO
012320*        BKLEDGR - THIS PROGRAM NEVER RE-RESOLVES THE PERIOD.
012400 01  CS-RESOLVED-START           PIC 9(08).
012500 01  CS-RESOLVED-END             PIC 9(08).
012600*
012700 PROCEDURE DIVISION USING CS-RESOLVED-START
012800                          CS-RESOLVED-END.
012900*
012910*****************************************************************
012920*    0100-MAIN-CONTROL LOADS THE CATEGORY MASTER, SCANS THE
012930*    OPERATIONS FILE ONCE TO BUILD THE MONTH/CATEGORY TOTALS,
012940*    SORTS THAT TABLE, THEN WALKS THE WINDOW MONTH BY MONTH
012950*    PRINTING WHAT IT FOUND.
012960*****************************************************************
013000 0100-MAIN-CONTROL.
013100     PERFORM 0150-INITIALIZE.
013200     PERFORM 0200-LOAD-CATEGORY-TABLE
013210         THRU 0200-EXIT
013300         UNTIL WS-CATG-EOF.
013400     PERFORM 0300-ACCUMULATE-OPERATIONS
013500         UNTIL WS-OPER-EOF.
013600     PERFORM 0400-SORT-MONTH-CAT-TABLE.
013700     PERFORM 0500-EMIT-CATEGORY-SUMMARY.
013800     CLOSE CATG-FILE.
013900     CLOSE OPER-FILE.
014000     CLOSE RPT-FILE.
014100     EXIT PROGRAM.
014200*
014210*****************************************************************
014220*    0150-INITIALIZE OPENS THE FILES AND COLLAPSES THE RESOLVED
014230*    WINDOW DATES DOWN TO THEIR YYYYMM PORTION, SINCE EVERYTHING
014240*    DOWNSTREAM IN THIS PROGRAM WORKS IN WHOLE CALENDAR MONTHS.
014250*****************************************************************
014300 0150-INITIALIZE.
014400     OPEN INPUT CATG-FILE.
014500     OPEN INPUT OPER-FILE.
014600     OPEN EXTEND RPT-FILE.
014700     MOVE ZERO TO CT-COUNT MC-COUNT.
014800     MOVE "N" TO WS-CATG-EOF-SW.
014900     MOVE "N" TO WS-OPER-EOF-SW.
015000     MOVE CS-RESOLVED-START (1:6) TO WS-START-YYYYMM.
015100     MOVE CS-RESOLVED-END   (1:6) TO WS-END-YYYYMM.
015200*
015210*****************************************************************
015220*    0200-LOAD-CATEGORY-TABLE READS THE WHOLE CATEGORY MASTER
015230*    INTO CT-TABLE - THE FILE IS MAINTAINED IN ASCENDING CAT-ID
015240*    ORDER SO THE TABLE COMES UP ALREADY SORTED FOR SEARCH ALL.
015250*****************************************************************
015300 0200-LOAD-CATEGORY-TABLE.
015400     READ CATG-FILE
015500         AT END SET WS-CATG-EOF TO TRUE
015600     END-READ.
015610*        0200 AND ITS EXIT PARAGRAPH RUN AS ONE NUMBERED RANGE -
015620*        END-OF-FILE OR A FULL TABLE BOTH BRANCH STRAIGHT TO
015630*        0200-EXIT RATHER THAN NESTING THE LOAD LOGIC TWO IFS
015640*        DEEP.
015650     IF WS-CATG-EOF
015660         GO TO 0200-EXIT
015670     END-IF.
015680     IF CT-COUNT < CT-MAX
015690         GO TO 0205-ADD-CATEGORY-ENTRY
015700     END-IF.
015710     DISPLAY "BKCATSM - CATEGORY TABLE FULL".
015720     GO TO 0200-EXIT.
015730*
015740 0205-ADD-CATEGORY-ENTRY.
015900     ADD 1 TO CT-COUNT.
016000     MOVE CAT-ID   TO CT-ID (CT-COUNT).
016100     MOVE CAT-NAME TO CT-NAME (CT-COUNT).
016110*
016120*        0200-EXIT MARKS THE END OF THE 0200-THRU-0200-EXIT RANGE.
016130 0200-EXIT.
016140     EXIT.
016600*
016610*****************************************************************
016620*    0300-ACCUMULATE-OPERATIONS SCANS THE OPERATIONS FILE ONCE.
016630*    THE FILE IS ASCENDING ON OP-DATE, SO THE RUN STOPS THE
016640*    INSTANT A RECORD'S MONTH PASSES THE WINDOW END RATHER THAN
016650*    READING TO PHYSICAL END-OF-FILE.
016660*****************************************************************
016700 0300-ACCUMULATE-OPERATIONS.
016800     READ OPER-FILE
016900         AT END SET WS-OPER-EOF TO TRUE
017000     END-READ.
017100     IF NOT WS-OPER-EOF
017110*        DERIVE THE YYYYMM REPORTING-MONTH KEY FROM THE RECORD'S
017120*        OWN YEAR/MONTH BREAKOUT RATHER THAN SLICING THE RAW
017130*        EIGHT-DIGIT FIELD.
017140         COMPUTE WS-OP-YYYYMM =
017150             (OP-DATE-YEAR * 100) + OP-DATE-MONTH
017200         IF WS-OP-YYYYMM > WS-END-YYYYMM
017300*              FILE IS ASCENDING ON OP-DATE -- NO LATER RECORD
017400*              CAN FALL BACK INTO AN EARLIER MONTH.
017500             SET WS-OPER-EOF TO TRUE
017600         ELSE
017610*                ONLY A DONE OPERATION (OP-AMOUNT-GIVEN) WITH A
017620*                REAL CATEGORY ASSIGNED CONTRIBUTES TO THE
017630*                SUMMARY -- CATEGORY ZERO IS "UNCATEGORIZED" AND
017640*                IS DELIBERATELY EXCLUDED.
017700             IF WS-OP-YYYYMM >= WS-START-YYYYMM
017800                AND OP-AMOUNT-GIVEN
017900                AND OP-CAT-ID NOT = ZERO
018000                 PERFORM 0310-ACCUMULATE-ONE-OPERATION
018100             END-IF
018200         END-IF
018300     END-IF.
018400*
018410*****************************************************************
018420*    0310-ACCUMULATE-ONE-OPERATION EITHER FINDS THE EXISTING
018430*    MONTH/CATEGORY ROW FOR THIS OPERATION AND ADDS TO IT, OR
018440*    (IF 0311 FOUND NOTHING) OPENS A NEW ROW FOR IT.
018450*****************************************************************
018500 0310-ACCUMULATE-ONE-OPERATION.
018600     MOVE WS-OP-YYYYMM  TO WS-SEARCH-MONTH.
018700     MOVE OP-CAT-ID     TO WS-SEARCH-CATID.
018800     MOVE "N"           TO WS-FOUND-SW.
018900     PERFORM 0311-SEARCH-MC-ENTRY
019000         VARYING WT-SUB FROM 1 BY 1
019100         UNTIL WT-SUB > MC-COUNT OR WS-FOUND.
019200     IF NOT WS-FOUND
019300         IF MC-COUNT < MC-MAX
019400             ADD 1 TO MC-COUNT
019500             MOVE WS-SEARCH-MONTH TO MC-MONTH (MC-COUNT)
019600             MOVE WS-SEARCH-CATID TO MC-CAT-ID (MC-COUNT)
019700             MOVE OP-AMOUNT       TO MC-AMOUNT (MC-COUNT)
019800         ELSE
019900             DISPLAY "BKCATSM - MONTH/CATEGORY TABLE FULL"
020000         END-IF
020100     END-IF.
020200*
020210*****************************************************************
020220*    0311-SEARCH-MC-ENTRY IS A PLAIN LINEAR SCAN, NOT SEARCH ALL
020230*    - MC-TABLE IS BUILT IN ARRIVAL ORDER DURING THIS PASS AND IS
020240*    NOT YET SORTED (THAT HAPPENS LATER, IN 0400).  A MATCH ADDS
020250*    THE OPERATION'S AMOUNT INTO THE EXISTING ROW.
020260*****************************************************************
020300 0311-SEARCH-MC-ENTRY.
020400     IF MC-MONTH (WT-SUB) = WS-SEARCH-MONTH
020500        AND MC-CAT-ID (WT-SUB) = WS-SEARCH-CATID
020600         ADD OP-AMOUNT TO MC-AMOUNT (WT-SUB)
020700         SET WS-FOUND TO TRUE
020800     END-IF.
020900*
020910*****************************************************************
020920*    0400-SORT-MONTH-CAT-TABLE - A PLAIN BUBBLE SORT, SKIPPED
020930*    ENTIRELY WHEN THE TABLE HOLDS ONE ROW OR FEWER (REQUEST
020940*    DP-0803).
020950*****************************************************************
021000 0400-SORT-MONTH-CAT-TABLE.
021100     IF MC-COUNT > 1
021200         PERFORM 0410-SORT-OUTER-PASS
021300             VARYING WT-SUB FROM 1 BY 1
021400             UNTIL WT-SUB >= MC-COUNT
021500     END-IF.
021600*
021610*****************************************************************
021620*    0410-SORT-OUTER-PASS SHRINKS THE UNSORTED PORTION OF THE
021630*    TABLE BY ONE EACH PASS.
021640*****************************************************************
021700 0410-SORT-OUTER-PASS.
021800     COMPUTE WS-INNER-LIMIT = MC-COUNT - WT-SUB.
021900     PERFORM 0411-SORT-INNER-COMPARE
022000         VARYING WT-SUB2 FROM 1 BY 1
022100         UNTIL WT-SUB2 > WS-INNER-LIMIT.
022200*
022210*****************************************************************
022220*    0411-SORT-INNER-COMPARE ORDERS BY MONTH ASCENDING, THEN BY
022230*    CAT-ID ASCENDING WITHIN A MONTH SO CATEGORIES PRINT IN
022240*    CAT-ID ORDER (REQUEST DP-0803).
022250*****************************************************************
022300 0411-SORT-INNER-COMPARE.
022400     COMPUTE WT-NEXT-SUB = WT-SUB2 + 1.
022500     IF MC-MONTH (WT-SUB2) > MC-MONTH (WT-NEXT-SUB)
022600         PERFORM 0412-SWAP-ENTRIES
022700     ELSE
022800         IF MC-MONTH (WT-SUB2) = MC-MONTH (WT-NEXT-SUB)
022900            AND MC-CAT-ID (WT-SUB2) > MC-CAT-ID (WT-NEXT-SUB)
023000             PERFORM 0412-SWAP-ENTRIES
023100         END-IF
023200     END-IF.
023300*
023310*****************************************************************
023320*    0412-SWAP-ENTRIES EXCHANGES TWO ADJACENT ROWS THROUGH THE
023330*    SWAP-HOLD AREA WITH ONE GROUP MOVE PER ROW.
023340*****************************************************************
023400 0412-SWAP-ENTRIES.
023500     MOVE MC-ENTRY (WT-SUB2)     TO WS-MC-SWAP-HOLD.
023600     MOVE MC-ENTRY (WT-NEXT-SUB) TO MC-ENTRY (WT-SUB2).
023700     MOVE WS-MC-SWAP-HOLD        TO MC-ENTRY (WT-NEXT-SUB).
023800*
023810*****************************************************************
023820*    0500-EMIT-CATEGORY-SUMMARY WALKS EVERY CALENDAR MONTH IN
023830*    THE RESOLVED WINDOW, OLDEST TO NEWEST, REGARDLESS OF
023840*    WHETHER THAT MONTH HAS ANY ENTRIES IN MC-TABLE - A MONTH
023850*    WITH NOTHING CATEGORIZED SIMPLY PRINTS NO LINES AT ALL.
023860*****************************************************************
023900 0500-EMIT-CATEGORY-SUMMARY.
024000     MOVE CS-RESOLVED-START (1:4) TO WS-ITER-YEAR.
024100     MOVE CS-RESOLVED-START (5:2) TO WS-ITER-MONTH.
024200     PERFORM 0510-EMIT-ONE-MONTH
024300         UNTIL WS-ITER-DATE-R > WS-END-YYYYMM.
024400*
024410*****************************************************************
024420*    0510-EMIT-ONE-MONTH SCANS THE WHOLE SORTED TABLE FOR EVERY
024430*    MONTH (THE TABLE IS NOT INDEXED BY MONTH, SO THIS IS A
024440*    LINEAR PASS EACH TIME) AND PRINTS A HEADING ONLY WHEN THE
024450*    FIRST MATCHING ROW FOR THAT MONTH TURNS UP.
024460*****************************************************************
024500 0510-EMIT-ONE-MONTH.
024600     MOVE ZERO TO WS-MONTH-LINE-COUNT.
024700     PERFORM 0511-CHECK-AND-PRINT-CAT
024800         VARYING WT-SUB FROM 1 BY 1
024900         UNTIL WT-SUB > MC-COUNT.
025000     PERFORM 0520-INCREMENT-ITER-MONTH.
025100*
025110*****************************************************************
025120*    0511-CHECK-AND-PRINT-CAT PRINTS THE MONTH HEADING ONCE, ON
025130*    THE FIRST MATCHING ROW, THEN ONE DETAIL LINE PER MATCHING
025140*    ROW THEREAFTER.
025150*****************************************************************
025200 0511-CHECK-AND-PRINT-CAT.
025300     IF MC-MONTH (WT-SUB) = WS-ITER-DATE-R
025400         IF WS-MONTH-LINE-COUNT = ZERO
025500             PERFORM 0512-WRITE-MONTH-HEADING
025600         END-IF
025700         ADD 1 TO WS-MONTH-LINE-COUNT
025800         PERFORM 0513-WRITE-CATEGORY-LINE
025900     END-IF.
026000*
026010*****************************************************************
026020*    0512-WRITE-MONTH-HEADING FORMATS THE MONTH CAPTION MM/YYYY.
026030*****************************************************************
026100 0512-WRITE-MONTH-HEADING.
026200     MOVE SPACE TO WS-CATSUM-HEADING.
026300     MOVE WS-ITER-MONTH TO CH-MONTH (1:2).
026400     MOVE "/"           TO CH-MONTH (3:1).
026500     MOVE WS-ITER-YEAR  TO CH-MONTH (4:4).
026600     MOVE WS-CATSUM-HEADING TO RPT-RECORD.
026700     WRITE RPT-RECORD.
026800*
026810*****************************************************************
026820*    0513-WRITE-CATEGORY-LINE LOOKS UP THE CATEGORY NAME BY
026830*    SEARCH ALL (REQUEST DP-0512) AND SUBSTITUTES A WARNING
026840*    LITERAL IF THE OPERATION'S CAT-ID NO LONGER APPEARS ON THE
026850*    CATEGORY MASTER - A RETIRED OR DELETED CATEGORY SHOULD NOT
026860*    SILENTLY DROP ITS DOLLARS FROM THE REPORT.
026870*****************************************************************
026900 0513-WRITE-CATEGORY-LINE.
027000     MOVE SPACE TO WS-CATSUM-DETAIL-LINE.
027100     SEARCH ALL CT-ENTRY
027200         WHEN CT-ID (CT-IDX) = MC-CAT-ID (WT-SUB)
027300             MOVE CT-NAME (CT-IDX) TO CD-CAT-NAME
027400     END-SEARCH.
027500     IF CD-CAT-NAME = SPACE
027600         MOVE "** CATEGORY NOT ON FILE **" TO CD-CAT-NAME
027700     END-IF.
027800     MOVE MC-AMOUNT (WT-SUB) TO WS-EDIT-AMOUNT.
027900     MOVE WS-EDIT-AMOUNT-R TO CD-AMOUNT.
028000     MOVE WS-CATSUM-DETAIL-LINE TO RPT-RECORD.
028100     WRITE RPT-RECORD.
028200*
028210*****************************************************************
028220*    0520-INCREMENT-ITER-MONTH ADVANCES THE ITERATION MONTH BY
028230*    ONE, ROLLING THE YEAR FORWARD WHEN DECEMBER PASSES.
028240*****************************************************************
028300 0520-INCREMENT-ITER-MONTH.
028400     ADD 1 TO WS-ITER-MONTH.
028500     IF WS-ITER-MONTH > 12
028600         MOVE 1 TO WS-ITER-MONTH
028700         ADD 1 TO WS-ITER-YEAR
028800     END-IF.
