000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BKLEDGR.
000300 AUTHOR.        R SHAW.
000400 INSTALLATION.  STATE EMPLOYEES CREDIT UNION - DP DIVISION.
000500 DATE-WRITTEN.  1987-02-25.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH UTILITY.
000800*
000900******************************************************************
001000*                                                                 *
001100*   BKLEDGR  -  OPERATION LEDGER BUILDER                         *
001200*                                                                 *
001300*   CALLED BY BANKIT WITH THE RESOLVED REPORTING WINDOW.  READS   *
001400*   THE OPERATIONS FILE ONCE, IN ITS NATURAL ASCENDING OP-DATE    *
001500*   ORDER, TO FIND THE OPENING BALANCE (SUM OF ACTUAL AMOUNTS     *
001600*   STRICTLY BEFORE THE START DAY) AND TO LOAD THE IN-WINDOW      *
001700*   OPERATIONS INTO A WORK TABLE.  PASS 1 OVER THAT TABLE WALKS   *
001800*   THE DONE (ACTUAL-AMOUNT) OPERATIONS FOR THE RUNNING BALANCE   *
001900*   AND THE PLANNED/ACTUAL DIFFERENCE; PASS 2 WALKS THE PLANNED-  *
002000*   WAITING OPERATIONS.  PRINTS SECTION 1 OF THE LEDGER REPORT    *
002100*   AND RETURNS THE FOUR CLOSING TOTALS TO BANKIT FOR THE         *
002200*   PROJECTOR'S STARTING BALANCE.                                 *
002300*                                                                 *
002400*   CHANGE LOG                                                    *
002500*   ----------                                                    *
002600*   1987-02-25  RSHAW    ORIGINAL - REBUILT FROM THE OLD TELLER   *
002700*                        SYSTEM'S ACHIST HISTORY BROWSER; SAME    *
002800*                        READ-AND-ACCUMULATE SHAPE, NEW BUSINESS  *
002900*                        CONTENT.                                 *
003000*   1988-08-19  TNOLAN   STOP READING AS SOON AS A RECORD DATED   *
003100*                        PAST THE WINDOW END IS SEEN -- FILE IS   *
003200*                        GUARANTEED IN ASCENDING OP-DATE ORDER.   *
003300*                        REQUEST DP-0341.                         *
003400*   1991-07-03  RSHAW    ADDED THE "NO OPENING BALANCE AND NO     *
003500*                        OPERATIONS IN WINDOW" UNINITIALIZED-     *
003600*                        ACCOUNT STOP.  REQUEST DP-0512.          *
003700*   1994-09-20  TNOLAN   SPLIT PASS 1 / PASS 2 SO PLANNED-WAITING *
003800*                        LINES PRINT AFTER ALL DONE LINES, AS     *
003900*                        BRANCH OPERATIONS REQUESTED.  REQUEST    *
004000*                        DP-0803.                                 *
004100*   2001-03-09  KFOWLER  RAISED WT-MAX-ENTRIES FROM 300 TO 500 -- *
004200*                        HEAVY-VOLUME ACCOUNTS WERE TRUNCATING.   *
004300*                        REQUEST DP-1033.                         *
004320*   2003-05-14  KFOWLER  HEADING LINE 1 NOW SHOWS THE RESOLVED    *
004340*                        PERIOD ITSELF, NOT JUST THE RUN TITLE -- *
004360*                        BRANCHES KEPT ASKING WHAT WINDOW A GIVEN *
004380*                        RUN COVERED.  REQUEST DP-1071.           *
004400*                                                                 *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     COPY "FCOPER.COB".
005400     COPY "FCRPT.COB".
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800     COPY "FDOPER.COB".
005900     COPY "FDRPT.COB".
006000*
006100 WORKING-STORAGE SECTION.
006200*
006210*        FILE-STATUS BYTES FOR THE TWO FILES THIS PROGRAM OWNS.
006220*        NEITHER IS INTERROGATED TODAY - BOTH ARE CARRIED SO A
006230*        FUTURE ABEND ROUTINE HAS SOMEWHERE TO LOOK, THE SAME WAY
006240*        THE OLD TELLER SYSTEM'S FILE HANDLERS WERE BUILT.
006300 77  FS-OPER                     PIC X(02)   VALUE SPACES.
006400 77  FS-RPT                      PIC X(02)   VALUE SPACES.
006410*
006420*        WT-COUNT TRACKS HOW MANY OF THE 500 TABLE SLOTS ARE IN
006430*        USE; WT-SUB IS THE SHARED SUBSCRIPT FOR EVERY PARAGRAPH
006440*        THAT WALKS THE TABLE ONE ENTRY AT A TIME.
006500 77  WT-COUNT                    PIC 9(04)   COMP VALUE ZERO.
006600 77  WT-SUB                      PIC 9(04)   COMP VALUE ZERO.
006700 77  WT-MAX-ENTRIES              PIC 9(04)   COMP VALUE 500.
006800*
006810*        END-OF-FILE SWITCH FOR THE OPERATIONS FILE.
006900 01  WS-OPER-EOF-SW              PIC X(01)   VALUE "N".
007000     88  WS-OPER-EOF                         VALUE "Y".
007100*
007110*        SET WHEN AT LEAST ONE RECORD WAS SEEN BEFORE THE WINDOW
007120*        (CONTRIBUTING TO THE OPENING BALANCE) OR INSIDE IT.  IF
007130*        NEITHER SWITCH IS EVER SET, THE ACCOUNT HAS NO HISTORY
007140*        AT ALL AND THE RUN IS STOPPED RATHER THAN PRINT A
007150*        LEDGER AGAINST AN ACCOUNT THAT NEVER POSTED ANYTHING.
007200 01  WS-SEEN-BEFORE-START-SW     PIC X(01)   VALUE "N".
007300     88  WS-SEEN-BEFORE-START                VALUE "Y".
007400 01  WS-SEEN-IN-WINDOW-SW        PIC X(01)   VALUE "N".
007500     88  WS-SEEN-IN-WINDOW                   VALUE "Y".
007600*
007610*        RUNNING FIGURES CARRIED ACROSS THE TWO PASSES OVER THE
007620*        WORK TABLE.  WS-OPENING-BALANCE NEVER CHANGES ONCE
007630*        0200-LOAD-OPERATIONS FINISHES; THE OTHERS ACCUMULATE AS
007640*        EACH PASS WALKS THE TABLE.
007700 01  WS-OPENING-BALANCE          PIC S9(9)V99 VALUE ZERO.
007800 01  WS-RUNNING-BALANCE          PIC S9(9)V99 VALUE ZERO.
007900 01  WS-DIFF-TOTAL               PIC S9(9)V99 VALUE ZERO.
008000 01  WS-PERIOD-BALANCE           PIC S9(9)V99 VALUE ZERO.
008100 01  WS-WAITING-RUNNING          PIC S9(9)V99 VALUE ZERO.
008200*
008210*        EDIT PICTURE SHARED BY EVERY PRINTED AMOUNT ON THIS
008220*        REPORT - FLOATING SIGN, COMMA-INSERTED, TWO DECIMALS.
008230*        THE REDEFINES LETS THE EDITED RESULT BE MOVED AS
008240*        ALPHANUMERIC INTO THE PRINT-LINE FIELDS BELOW.
008300 01  WS-EDIT-AMOUNT              PIC
008400     ---,---,--9.99.
008500 01  WS-EDIT-AMOUNT-R REDEFINES WS-EDIT-AMOUNT
008600                                 PIC X(15).
008700*
008710*        IN-WINDOW OPERATIONS, LOADED BY 0200-LOAD-OPERATIONS AND
008720*        WALKED TWICE - ONCE FOR DONE OPERATIONS, ONCE FOR
008730*        PLANNED-WAITING ONES.  WT-RUNNING IS FILLED IN DURING
008740*        WHICHEVER PASS AN ENTRY BELONGS TO SO THE PRINT STEP
008750*        DOES NOT HAVE TO RECOMPUTE IT.
008800 01  WT-OPER-TABLE.
008900     05  WT-ENTRY OCCURS 500 TIMES
009000             INDEXED BY WT-IDX.
009100         10  WT-ID               PIC 9(09).
009200         10  WT-DATE             PIC 9(08).
009300         10  WT-LABEL            PIC X(30).
009400         10  WT-PLANNED-PRESENT  PIC X(01).
009500             88  WT-PLANNED-GIVEN        VALUE "Y".
009600         10  WT-PLANNED          PIC S9(9)V99.
009700         10  WT-AMOUNT-PRESENT   PIC X(01).
009800             88  WT-AMOUNT-GIVEN         VALUE "Y".
009900         10  WT-AMOUNT           PIC S9(9)V99.
010000         10  WT-RUNNING          PIC S9(9)V99.
010100*
010110*        REPORT HEADING LINE 1 - RUN TITLE PLUS THE RESOLVED
010120*        PERIOD, BUILT BY 0600-WRITE-LEDGER-REPORT.  REQUEST
010130*        DP-1071 ADDED LH-PERIOD-CAPTION SO A BRANCH COULD TELL
010140*        WHAT WINDOW A GIVEN RUN COVERED WITHOUT CHECKING THE
010150*        PARAMETER CARDS THAT PRODUCED IT.
010200 01  WS-LEDGER-HEADING1.
010300     05  FILLER                  PIC X(05)   VALUE SPACE.
010400     05  FILLER                  PIC X(40)
010500             VALUE "BANKIT - PERSONAL ACCOUNT LEDGER".
010550     05  FILLER                  PIC X(05)   VALUE SPACE.
010560     05  LH-PERIOD-CAPTION       PIC X(40).
010570     05  FILLER                  PIC X(42)   VALUE SPACE.
010700*
010710*        REPORT HEADING LINE 2 - COLUMN CAPTIONS.
010800 01  WS-LEDGER-HEADING2.
010900     05  FILLER                  PIC X(05)   VALUE SPACE.
011000     05  FILLER                  PIC X(10)   VALUE "DATE".
011100     05  FILLER                  PIC X(20)   VALUE SPACE.
011200     05  FILLER                  PIC X(30)   VALUE "LABEL".
011300     05  FILLER                  PIC X(16)   VALUE "PLANNED".
011400     05  FILLER                  PIC X(16)   VALUE "ACTUAL".
011500     05  FILLER                  PIC X(19)   VALUE "RUNNING TOTAL".
011600     05  FILLER                  PIC X(16)   VALUE SPACE.
011700*
011710*        ONE DETAIL LINE PER OPERATION, DONE OR WAITING.  THE
011720*        PLANNED AND ACTUAL COLUMNS ARE LEFT BLANK RATHER THAN
011730*        ZERO-FILLED WHEN THE OPERATION DOES NOT CARRY THAT
011740*        AMOUNT - SEE 0640-FORMAT-AND-WRITE-DETAIL.
011800 01  WS-LEDGER-DETAIL-LINE.
011900     05  FILLER                  PIC X(05)   VALUE SPACE.
012000     05  LD-DATE                 PIC X(10).
012100     05  FILLER                  PIC X(05)   VALUE SPACE.
012200     05  LD-LABEL                PIC X(30).
012300     05  FILLER                  PIC X(01)   VALUE SPACE.
012400     05  LD-PLANNED              PIC X(15).
012500     05  FILLER                  PIC X(01)   VALUE SPACE.
012600     05  LD-ACTUAL               PIC X(15).
012700     05  FILLER                  PIC X(01)   VALUE SPACE.
012800     05  LD-RUNNING              PIC X(15).
012900     05  FILLER                  PIC X(34)   VALUE SPACE.
013000*
013010*        ONE TOTAL LINE PER CLOSING FIGURE, PRINTED BY
013020*        0630-WRITE-ONE-TOTAL - CAPTION ON THE LEFT, EDITED
013030*        AMOUNT ON THE RIGHT.
013100 01  WS-LEDGER-TOTAL-LINE.
013200     05  FILLER                  PIC X(05)   VALUE SPACE.
013300     05  LT-CAPTION              PIC X(30).
013400     05  LT-AMOUNT               PIC X(15).
013500     05  FILLER                  PIC X(82)   VALUE SPACE.
013550*
013560 01  WS-TOTAL-CAPTION            PIC X(30).
013570 01  WS-TOTAL-AMOUNT             PIC S9(9)V99.
013600*
013700 LINKAGE SECTION.
013710*        RESOLVED REPORTING WINDOW FROM BKPERIOD, VIA BANKIT.
013720*        BOTH ARE REDEFINED INTO YEAR/MONTH/DAY PIECES FOR THE
013730*        HEADING-CAPTION STRING BUILT IN 0600-WRITE-LEDGER-
013740*        REPORT.
013800 01  LG-RESOLVED-START           PIC 9(08).
013810 01  LG-RESOLVED-START-BRK REDEFINES LG-RESOLVED-START.
013820     05  LG-RS-YEAR              PIC 9(04).
013830     05  LG-RS-MONTH             PIC 9(02).
013840     05  LG-RS-DAY               PIC 9(02).
013900 01  LG-RESOLVED-END             PIC 9(08).
013910 01  LG-RESOLVED-END-BRK REDEFINES LG-RESOLVED-END.
013920     05  LG-RE-YEAR              PIC 9(04).
013930     05  LG-RE-MONTH             PIC 9(02).
013940     05  LG-RE-DAY               PIC 9(02).
014000 01  LG-ACCOUNT-OK-SW            PIC X(01).
014100     88  LG-ACCOUNT-INITIALIZED              VALUE "Y".
014200     88  LG-ACCOUNT-UNINITIALIZED            VALUE "N".
014300 01  LG-CLOSING-BALANCE          PIC S9(9)V99.
014400 01  LG-WAITING-TOTAL            PIC S9(9)V99.
014500 01  LG-CURRENT-WAITING          PIC S9(9)V99.
014600*
014700 PROCEDURE DIVISION USING LG-RESOLVED-START
014800                          LG-RESOLVED-END
014900                          LG-ACCOUNT-OK-SW
015000                          LG-CLOSING-BALANCE
015100                          LG-WAITING-TOTAL
015200                          LG-CURRENT-WAITING.
015300*
015310*****************************************************************
015320*    0100-MAIN-CONTROL RUNS THE WHOLE SINGLE-PASS-READ, TWO-
015330*    PASS-ACCUMULATE SHAPE: LOAD THE FILE ONCE, THEN WALK THE
015340*    IN-MEMORY TABLE TWICE (DONE OPERATIONS, THEN PLANNED-
015350*    WAITING ONES) BEFORE PRINTING ANYTHING.  NOTHING IS WRITTEN
015360*    TO THE REPORT UNTIL THE ACCOUNT IS CONFIRMED INITIALIZED.
015370*****************************************************************
015400 0100-MAIN-CONTROL.
015500     PERFORM 0150-INITIALIZE.
015600     PERFORM 0200-LOAD-OPERATIONS
015700         UNTIL WS-OPER-EOF.
015800     PERFORM 0300-CHECK-ACCOUNT-INITIALIZED.
015900     IF LG-ACCOUNT-INITIALIZED
015910*            PASS 1 ESTABLISHES THE RUNNING BALANCE AND THE
015920*            PLANNED/ACTUAL DIFFERENCE BEFORE PASS 2 TOUCHES
015930*            ANYTHING - PASS 2'S RUNNING FIGURE FOR A WAITING
015940*            ENTRY IS THE DONE BALANCE PLUS WAITING-SO-FAR, SO
015950*            IT DEPENDS ON PASS 1 BEING COMPLETE FIRST.
016000         PERFORM 0400-PASS1-DONE-OPS
016100             VARYING WT-SUB FROM 1 BY 1
016200             UNTIL WT-SUB > WT-COUNT
016300         MOVE WS-RUNNING-BALANCE TO LG-CLOSING-BALANCE
016400         PERFORM 0500-PASS2-WAITING-OPS
016500             VARYING WT-SUB FROM 1 BY 1
016600             UNTIL WT-SUB > WT-COUNT
016700         MOVE WS-WAITING-RUNNING TO LG-WAITING-TOTAL
016800         SUBTRACT WS-OPENING-BALANCE FROM WS-RUNNING-BALANCE
016900             GIVING WS-PERIOD-BALANCE
017000         PERFORM 0600-WRITE-LEDGER-REPORT
017100     END-IF.
017200     CLOSE OPER-FILE.
017300     CLOSE RPT-FILE.
017400     EXIT PROGRAM.
017500*
017510*****************************************************************
017520*    0150-INITIALIZE CLEARS EVERY ACCUMULATOR AND SWITCH AND
017530*    OPENS THE TWO FILES.  NOTHING HERE DEPENDS ON THE RESOLVED
017540*    WINDOW - THAT IS ONLY NEEDED STARTING AT 0200.
017550*****************************************************************
017600 0150-INITIALIZE.
017700     OPEN INPUT OPER-FILE.
017800     OPEN OUTPUT RPT-FILE.
017900     MOVE ZERO TO WT-COUNT WT-SUB.
018000     MOVE ZERO TO WS-OPENING-BALANCE WS-RUNNING-BALANCE.
018100     MOVE ZERO TO WS-DIFF-TOTAL WS-WAITING-RUNNING.
018200     MOVE "N"  TO WS-OPER-EOF-SW.
018300     MOVE "N"  TO WS-SEEN-BEFORE-START-SW.
018400     MOVE "N"  TO WS-SEEN-IN-WINDOW-SW.
018500     MOVE "N"  TO LG-ACCOUNT-OK-SW.
018600     MOVE ZERO TO LG-CLOSING-BALANCE LG-WAITING-TOTAL
018700               LG-CURRENT-WAITING.
018800*
018810*****************************************************************
018820*    0200-LOAD-OPERATIONS READS ONE RECORD AND ROUTES IT TO
018830*    ONE OF THREE PLACES: BEFORE THE WINDOW (ADDS TO THE OPENING
018840*    BALANCE ONLY), INSIDE THE WINDOW (LOADED INTO THE WORK
018850*    TABLE), OR PAST THE WINDOW (STOPS THE READ LOOP EARLY,
018860*    SINCE THE FILE IS GUARANTEED ASCENDING ON OP-DATE).
018870*****************************************************************
018900 0200-LOAD-OPERATIONS.
019000     READ OPER-FILE
019100         AT END SET WS-OPER-EOF TO TRUE
019200     END-READ.
019300     IF NOT WS-OPER-EOF
019400         IF OP-DATE < LG-RESOLVED-START
019500             PERFORM 0210-ACCUMULATE-OPENING
019600         ELSE
019700             IF OP-DATE > LG-RESOLVED-END
019800*                  FILE IS ASCENDING ON OP-DATE -- NOTHING
019900*                  FURTHER CAN FALL BACK INSIDE THE WINDOW.
020000                 SET WS-OPER-EOF TO TRUE
020100             ELSE
020200                 PERFORM 0220-LOAD-WINDOW-ENTRY
020210                     THRU 0220-EXIT
020300             END-IF
020400         END-IF
020500     END-IF.
020600*
020610*****************************************************************
020620*    0210-ACCUMULATE-OPENING ONLY COUNTS OPERATIONS THAT ACTUALLY
020630*    POSTED (OP-AMOUNT-GIVEN) - A PLANNED-ONLY OPERATION DATED
020640*    BEFORE THE WINDOW HAS NO BEARING ON THE OPENING BALANCE.
020650*****************************************************************
020700 0210-ACCUMULATE-OPENING.
020800     IF OP-AMOUNT-GIVEN
020900         ADD OP-AMOUNT TO WS-OPENING-BALANCE
021000         SET WS-SEEN-BEFORE-START TO TRUE
021100     END-IF.
021200*
021210*****************************************************************
021220*    0220-LOAD-WINDOW-ENTRY COPIES ONE OPERATIONS-FILE RECORD
021230*    INTO THE NEXT FREE WORK-TABLE SLOT.  A RECORD ARRIVING
021240*    AFTER THE TABLE IS FULL IS LOGGED AND DROPPED RATHER THAN
021250*    ABENDING THE RUN - SEE THE 2001-03-09 CHANGE LOG ENTRY FOR
021260*    WHY THE LIMIT WAS RAISED TO 500.
021270*****************************************************************
021300 0220-LOAD-WINDOW-ENTRY.
021400     SET WS-SEEN-IN-WINDOW TO TRUE.
021410*        0220 AND ITS EXIT PARAGRAPH RUN AS ONE NUMBERED RANGE -
021420*        A FULL TABLE BRANCHES STRAIGHT PAST THE ADD LOGIC TO
021430*        0220-EXIT RATHER THAN NESTING THE HAPPY PATH IN AN ELSE.
021440     IF WT-COUNT < WT-MAX-ENTRIES
021450         GO TO 0225-ADD-WINDOW-ENTRY
021460     END-IF.
021470     DISPLAY "BKLEDGR - WINDOW TABLE FULL, RECORD SKIPPED".
021480     GO TO 0220-EXIT.
021490*
021500 0225-ADD-WINDOW-ENTRY.
021600     ADD 1 TO WT-COUNT.
021700     MOVE OP-ID              TO WT-ID (WT-COUNT).
021800     MOVE OP-DATE            TO WT-DATE (WT-COUNT).
021900     MOVE OP-LABEL           TO WT-LABEL (WT-COUNT).
022000     MOVE OP-PLANNED-PRESENT TO WT-PLANNED-PRESENT (WT-COUNT).
022100     MOVE OP-PLANNED         TO WT-PLANNED (WT-COUNT).
022200     MOVE OP-AMOUNT-PRESENT  TO WT-AMOUNT-PRESENT (WT-COUNT).
022300     MOVE OP-AMOUNT          TO WT-AMOUNT (WT-COUNT).
022400     MOVE ZERO               TO WT-RUNNING (WT-COUNT).
022410*
022420*        0220-EXIT MARKS THE END OF THE 0220-THRU-0220-EXIT RANGE.
022430 0220-EXIT.
022440     EXIT.
022800*
022810*****************************************************************
022820*    0300-CHECK-ACCOUNT-INITIALIZED - REQUEST DP-0512.  AN
022830*    ACCOUNT THAT NEVER CONTRIBUTED TO THE OPENING BALANCE AND
022840*    HAS NOTHING IN THE WINDOW EITHER HAS NO HISTORY AT ALL; THE
022850*    REMAINING STEPS ARE SKIPPED BY BANKIT WHEN THIS SWITCH COMES
022860*    BACK "N".
022870*****************************************************************
022900 0300-CHECK-ACCOUNT-INITIALIZED.
023000     IF WS-SEEN-BEFORE-START OR WS-SEEN-IN-WINDOW
023100         SET LG-ACCOUNT-INITIALIZED TO TRUE
023200     ELSE
023300         SET LG-ACCOUNT-UNINITIALIZED TO TRUE
023400         DISPLAY "BKLEDGR - ACCOUNT NOT INITIALIZED, RUN STOPPED"
023500     END-IF.
023600*
023610*****************************************************************
023620*    0400-PASS1-DONE-OPS WALKS THE WORK TABLE ONCE, IN LOAD
023630*    ORDER (WHICH IS OP-DATE ORDER, SINCE THE FILE ARRIVES THAT
023640*    WAY), ACCUMULATING ONLY THE DONE OPERATIONS.  AN ENTRY THAT
023650*    CARRIES BOTH A PLANNED AND AN ACTUAL AMOUNT ALSO FEEDS THE
023660*    PLANNED/ACTUAL DIFFERENCE TOTAL.
023670*****************************************************************
023700 0400-PASS1-DONE-OPS.
023800     IF WT-AMOUNT-GIVEN (WT-SUB)
023900         ADD WT-AMOUNT (WT-SUB) TO WS-RUNNING-BALANCE
024000         MOVE WS-RUNNING-BALANCE TO WT-RUNNING (WT-SUB)
024100         IF WT-PLANNED-GIVEN (WT-SUB)
024200             ADD WT-AMOUNT (WT-SUB) TO WS-DIFF-TOTAL
024300             SUBTRACT WT-PLANNED (WT-SUB) FROM WS-DIFF-TOTAL
024400         END-IF
024500     END-IF.
024600*
024610*****************************************************************
024620*    0500-PASS2-WAITING-OPS WALKS THE SAME TABLE A SECOND TIME,
024630*    ACCUMULATING THE PLANNED-WAITING OPERATIONS SEPARATELY SO
024640*    THEY PRINT AFTER ALL THE DONE LINES (REQUEST DP-0803).  THE
024650*    RUNNING FIGURE SHOWN ON A WAITING LINE IS THE FINAL DONE
024660*    BALANCE PLUS WAITING-ACCUMULATED-SO-FAR, NOT A BLEND WITH
024670*    THE DONE RUNNING BALANCE AT THAT OPERATION'S DATE.
024680*****************************************************************
024700 0500-PASS2-WAITING-OPS.
024800     IF NOT WT-AMOUNT-GIVEN (WT-SUB)
024900         ADD WT-PLANNED (WT-SUB) TO WS-WAITING-RUNNING
025000         COMPUTE WT-RUNNING (WT-SUB) =
025100             WS-RUNNING-BALANCE + WS-WAITING-RUNNING
025200     END-IF.
025300*
025310*****************************************************************
025320*    0600-WRITE-LEDGER-REPORT PRINTS BOTH HEADING LINES, THEN
025330*    ALL DONE DETAIL LINES, THEN ALL WAITING DETAIL LINES, THEN
025340*    THE FIVE CLOSING TOTAL LINES.  LG-CURRENT-WAITING (CLOSING
025350*    BALANCE PLUS PLANNED WAITING) IS COMPUTED HERE RATHER THAN
025360*    DURING EITHER PASS SINCE IT NEEDS BOTH PASSES' RESULTS.
025370*****************************************************************
025400 0600-WRITE-LEDGER-REPORT.
025500     ADD LG-CLOSING-BALANCE TO LG-WAITING-TOTAL
025600         GIVING LG-CURRENT-WAITING.
025620     MOVE SPACE TO LH-PERIOD-CAPTION.
025621*        REQUEST DP-1071 - BUILD THE "FOR PERIOD MM/DD/YYYY TO
025622*        MM/DD/YYYY" CAPTION FROM THE RESOLVED WINDOW PASSED IN
025623*        BY BANKIT, NOT FROM THE RAW PARAMETER CARDS.
025640     STRING "FOR PERIOD " DELIMITED BY SIZE
025650         LG-RS-MONTH DELIMITED BY SIZE
025660         "/" DELIMITED BY SIZE
025670         LG-RS-DAY DELIMITED BY SIZE
025680         "/" DELIMITED BY SIZE
025690         LG-RS-YEAR DELIMITED BY SIZE
025700         " TO " DELIMITED BY SIZE
025710         LG-RE-MONTH DELIMITED BY SIZE
025720         "/" DELIMITED BY SIZE
025730         LG-RE-DAY DELIMITED BY SIZE
025740         "/" DELIMITED BY SIZE
025750         LG-RE-YEAR DELIMITED BY SIZE
025760         INTO LH-PERIOD-CAPTION.
025770     MOVE WS-LEDGER-HEADING1 TO RPT-RECORD.
025800     WRITE RPT-RECORD.
025900     MOVE WS-LEDGER-HEADING2 TO RPT-RECORD.
026000     WRITE RPT-RECORD.
026100     PERFORM 0610-WRITE-DONE-LINES
026200         VARYING WT-SUB FROM 1 BY 1
026300         UNTIL WT-SUB > WT-COUNT.
026400     PERFORM 0620-WRITE-WAITING-LINES
026500         VARYING WT-SUB FROM 1 BY 1
026600         UNTIL WT-SUB > WT-COUNT.
026610     MOVE "CURRENT BALANCE"            TO WS-TOTAL-CAPTION.
026620     MOVE LG-CLOSING-BALANCE           TO WS-TOTAL-AMOUNT.
026630     PERFORM 0630-WRITE-ONE-TOTAL.
026640     MOVE "PLANNED/ACTUAL DIFFERENCE"  TO WS-TOTAL-CAPTION.
026650     MOVE WS-DIFF-TOTAL                TO WS-TOTAL-AMOUNT.
026660     PERFORM 0630-WRITE-ONE-TOTAL.
026670     MOVE "PERIOD BALANCE"             TO WS-TOTAL-CAPTION.
026680     MOVE WS-PERIOD-BALANCE            TO WS-TOTAL-AMOUNT.
026690     PERFORM 0630-WRITE-ONE-TOTAL.
026700     MOVE "PLANNED WAITING"            TO WS-TOTAL-CAPTION.
026710     MOVE LG-WAITING-TOTAL             TO WS-TOTAL-AMOUNT.
026720     PERFORM 0630-WRITE-ONE-TOTAL.
026730     MOVE "CURRENT WAITING BALANCE"    TO WS-TOTAL-CAPTION.
026740     MOVE LG-CURRENT-WAITING           TO WS-TOTAL-AMOUNT.
026750     PERFORM 0630-WRITE-ONE-TOTAL.
027700*
027710*****************************************************************
027720*    0610-WRITE-DONE-LINES PRINTS WT-SUB'S ENTRY ONLY IF IT IS A
027730*    DONE (ACTUAL-AMOUNT) OPERATION - CALLED ACROSS THE WHOLE
027740*    TABLE BY THE VARYING PERFORM IN 0600.
027750*****************************************************************
027800 0610-WRITE-DONE-LINES.
027900     IF WT-AMOUNT-GIVEN (WT-SUB)
028000         PERFORM 0640-FORMAT-AND-WRITE-DETAIL
028100     END-IF.
028200*
028210*****************************************************************
028220*    0620-WRITE-WAITING-LINES IS THE MIRROR IMAGE OF 0610 -
028230*    PRINTS WT-SUB'S ENTRY ONLY IF IT HAS NO ACTUAL AMOUNT.
028240*****************************************************************
028300 0620-WRITE-WAITING-LINES.
028400     IF NOT WT-AMOUNT-GIVEN (WT-SUB)
028500         PERFORM 0640-FORMAT-AND-WRITE-DETAIL
028600     END-IF.
028700*
028710*****************************************************************
028720*    0640-FORMAT-AND-WRITE-DETAIL IS SHARED BY BOTH 0610 AND
028730*    0620 - IT DOES NOT CARE WHETHER THE ENTRY IS DONE OR
028740*    WAITING, ONLY WHICH OF THE PLANNED/ACTUAL COLUMNS TO FILL.
028750*    THE DATE IS REASSEMBLED MM/DD/YYYY FROM THE RAW YYYYMMDD
028760*    FIELD BY REFERENCE MODIFICATION RATHER THAN A REDEFINES,
028770*    SINCE THE WORK-TABLE ENTRY IS ONLY EIGHT DIGITS WIDE.
028780*****************************************************************
028800 0640-FORMAT-AND-WRITE-DETAIL.
028900     MOVE SPACE TO WS-LEDGER-DETAIL-LINE.
029000     STRING WT-DATE (WT-SUB) (7:2) DELIMITED BY SIZE
029010         "/" DELIMITED BY SIZE
029020         WT-DATE (WT-SUB) (5:2) DELIMITED BY SIZE
029030         "/" DELIMITED BY SIZE
029040         WT-DATE (WT-SUB) (1:4) DELIMITED BY SIZE
029050         INTO LD-DATE.
029100     MOVE WT-LABEL (WT-SUB) TO LD-LABEL.
029200     IF WT-PLANNED-GIVEN (WT-SUB)
029300         MOVE WT-PLANNED (WT-SUB) TO WS-EDIT-AMOUNT
029400         MOVE WS-EDIT-AMOUNT-R TO LD-PLANNED
029500     ELSE
029600         MOVE SPACE TO LD-PLANNED
029700     END-IF.
029800     IF WT-AMOUNT-GIVEN (WT-SUB)
029900         MOVE WT-AMOUNT (WT-SUB) TO WS-EDIT-AMOUNT
030000         MOVE WS-EDIT-AMOUNT-R TO LD-ACTUAL
030100     ELSE
030200         MOVE SPACE TO LD-ACTUAL
030300     END-IF.
030400     MOVE WT-RUNNING (WT-SUB) TO WS-EDIT-AMOUNT.
030500     MOVE WS-EDIT-AMOUNT-R TO LD-RUNNING.
030600     MOVE WS-LEDGER-DETAIL-LINE TO RPT-RECORD.
030700     WRITE RPT-RECORD.
030800*
030810*****************************************************************
030820*    0630-WRITE-ONE-TOTAL PRINTS ONE CAPTION/AMOUNT PAIR FROM
030830*    WS-TOTAL-CAPTION / WS-TOTAL-AMOUNT - CALLED FIVE TIMES BY
030840*    0600, ONCE PER CLOSING FIGURE.
030850*****************************************************************
030900 0630-WRITE-ONE-TOTAL.
031000     MOVE SPACE TO WS-LEDGER-TOTAL-LINE.
031100     MOVE WS-TOTAL-CAPTION TO LT-CAPTION.
031200     MOVE WS-TOTAL-AMOUNT TO WS-EDIT-AMOUNT.
031300     MOVE WS-EDIT-AMOUNT-R TO LT-AMOUNT.
031400     MOVE WS-LEDGER-TOTAL-LINE TO RPT-RECORD.
031500     WRITE RPT-RECORD.
