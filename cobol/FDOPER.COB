000100******************************************************************
000200*                                                                 *
000300*   FDOPER.COB                                                    *
000400*   RECORD LAYOUT FOR THE ACCOUNT OPERATIONS FILE.                *
000500*   ONE RECORD PER HISTORICAL OR FUTURE MANUAL OPERATION.         *
000600*   FILE IS PRESENTED IN ASCENDING OP-DATE ORDER BY THE EXTRACT   *
000700*   JOB THAT BUILDS IT (NOT BY THIS SYSTEM).                      *
000800*                                                                 *
000900*   AN OPERATION WITH AN ACTUAL AMOUNT (OP-AMOUNT-PRESENT = "Y")  *
001000*   IS "DONE".  AN OPERATION WITH ONLY A PLANNED AMOUNT IS        *
001100*   "PLANNED WAITING".  BOTH MAY BE PRESENT (FORECAST THEN PAID). *
001200*                                                                 *
001300*   1987-02-11  RSHAW   ORIGINAL MEMBER FOR LEDGER REWRITE.       *
001400*   1994-09-20  RSHAW   ADDED OP-CAT-ID FOR CATEGORY SUMMARY RUN. *
001450*   2001-03-09  KFOWLER WIDENED TO CARRY THE SAME CAPTURE/AUDIT   *
001460*                       TRAILER AS THE OTHER EXTRACT FILES -- THE *
001470*                       AUDIT FIELDS ARE NOT READ BY THIS SYSTEM. *
001500*                                                                 *
001600******************************************************************
001700 FD  OPER-FILE
001800    LABEL RECORDS ARE STANDARD
001900    RECORD CONTAINS 150 CHARACTERS.
002000
002100 01  OPER-RECORD.
002200*        UNIQUE OPERATION IDENTIFIER, ASSIGNED BY CAPTURE SYSTEM.
002300     05  OP-ID                       PIC 9(09).
002400*        OPERATION DATE, YYYYMMDD.  REDEFINED BELOW INTO YEAR/
002500*        MONTH/DAY PIECES -- USED BY THE CATEGORY SUMMARIZER TO
002600*        DERIVE THE REPORTING-MONTH KEY WITHOUT REFERENCE
002700*        MODIFICATION ON THE RAW FIELD.
002800     05  OP-DATE                     PIC 9(08).
002900     05  OP-DATE-PARTS REDEFINES OP-DATE.
003000         10  OP-DATE-YEAR            PIC 9(04).
003100         10  OP-DATE-MONTH           PIC 9(02).
003200         10  OP-DATE-DAY             PIC 9(02).
003210*        OPERATION LABEL / DESCRIPTION, OPERATOR-ENTERED TEXT.
003300     05  OP-LABEL                    PIC X(30).
003400*        PLANNED (FORECAST) AMOUNT AND ITS PRESENCE FLAG.  A
003500*        USER-ENTERED DEBIT IS STORED NEGATED AT CAPTURE TIME;
003600*        THIS FILE ALWAYS CARRIES SIGNED AMOUNTS.
003700     05  OP-PLANNED-PRESENT          PIC X(01).
003800         88  OP-PLANNED-GIVEN                 VALUE "Y".
003900         88  OP-PLANNED-ABSENT                VALUE "N".
004000     05  OP-PLANNED                  PIC S9(9)V99.
004100*        ACTUAL (DEBITED) AMOUNT AND ITS PRESENCE FLAG.
004200     05  OP-AMOUNT-PRESENT           PIC X(01).
004300         88  OP-AMOUNT-GIVEN                  VALUE "Y".
004400         88  OP-AMOUNT-ABSENT                 VALUE "N".
004500     05  OP-AMOUNT                   PIC S9(9)V99.
004600*        CATEGORY ID, ZERO = UNCATEGORIZED.
004700     05  OP-CAT-ID                   PIC 9(04).
004750*        HOW THE OPERATION ENTERED THE FILE.  NOT READ BY THIS
004760*        SYSTEM -- CARRIED FOR THE RECONCILIATION EXTRACT.
004770     05  OP-SOURCE-CODE              PIC X(01).
004780         88  OP-SOURCE-MANUAL                  VALUE "M".
004790         88  OP-SOURCE-RECURRING-IMPORT        VALUE "R".
004800         88  OP-SOURCE-ADJUSTMENT              VALUE "A".
004810*        POSTING STATUS FROM THE CAPTURE SYSTEM.  THIS SYSTEM
004820*        PROCESSES AN OPERATION REGARDLESS OF POSTING STATUS.
004830     05  OP-POST-STATUS              PIC X(01).
004840         88  OP-POST-STATUS-POSTED              VALUE "P".
004850         88  OP-POST-STATUS-PENDING             VALUE " ".
004860         88  OP-POST-STATUS-REVERSED            VALUE "R".
004870*        CAPTURE-SYSTEM AUDIT TRAILER -- WHO/WHEN KEYED AND LAST
004880*        TOUCHED THE RECORD.  RESERVED FOR THE RECONCILIATION
004890*        EXTRACT; NOT USED BY THE LEDGER/PROJECTION/CATEGORY RUN.
004900     05  OP-ENTRY-DATE               PIC 9(08).
004910     05  OP-ENTRY-USER-ID            PIC X(08).
004920     05  OP-LAST-UPDATE-DATE         PIC 9(08).
004930     05  OP-LAST-UPDATE-USER-ID      PIC X(08).
004940*        CAPTURE-SYSTEM BATCH RUN AND TERMINAL IDENTIFIERS.
004950     05  OP-BATCH-RUN-ID             PIC 9(06).
004960     05  OP-TERMINAL-ID              PIC X(04).
004970     05  OP-AUDIT-SEQUENCE           PIC 9(05).
004980*        RESERVED FOR FUTURE USE.
004990     05  FILLER                      PIC X(26).
