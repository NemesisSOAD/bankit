000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANKIT.
000300 AUTHOR.        R SHAW.
000400 INSTALLATION.  STATE EMPLOYEES CREDIT UNION - DP DIVISION.
000500 DATE-WRITTEN.  1987-02-10.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH UTILITY.
000800*
000900******************************************************************
001000*                                                                 *
001100*   BANKIT  -  PERSONAL ACCOUNT LEDGER BATCH JOB DRIVER           *
001200*                                                                 *
001300*   REPLACES THE OLD OPERATOR MENU SHELL (ACMENU) WITH A         *
001400*   STRAIGHT BATCH CHAIN.  READS THE START-MONTH AND END-MONTH    *
001500*   PARAMETER CARDS, RESOLVES THE REPORTING PERIOD, BUILDS THE    *
001600*   LEDGER SECTION OF THE REPORT, THEN CONDITIONALLY RUNS THE     *
001700*   FUTURE-OPERATIONS PROJECTION AND ALWAYS RUNS THE CATEGORY     *
001800*   SUMMARY, PASSING THE RESOLVED PERIOD AND RUNNING BALANCES     *
001900*   FORWARD THROUGH LINKAGE FROM ONE CALL TO THE NEXT.            *
002000*                                                                 *
002100*   CHANGE LOG                                                    *
002200*   ----------                                                    *
002300*   1987-02-10  RSHAW    ORIGINAL - REBUILT FROM THE OLD TELLER   *
002400*                        SYSTEM'S MAIN MENU (ACMENU); BANNER AND  *
002500*                        JOB-STEP CHAIN ONLY, NO OPERATOR MENU.    *
002600*   1988-08-19  TNOLAN   ADDED THE PROJECTION STEP; ONLY RUN WHEN  *
002700*                        BKPERIOD TURNS THE SWITCH ON.  REQUEST    *
002800*                        DP-0341.                                 *
002900*   1991-07-03  RSHAW    STOP THE REMAINING STEPS WHEN BKLEDGR     *
003000*                        REPORTS THE ACCOUNT UNINITIALIZED -       *
003100*                        PRINT THE MESSAGE AND END THE RUN         *
003200*                        CLEANLY RATHER THAN WRITE A PROJECTION    *
003300*                        OR CATEGORY SECTION AGAINST A BALANCE     *
003400*                        THAT WAS NEVER ESTABLISHED.  REQUEST      *
003500*                        DP-0512.                                 *
003600*   1994-09-20  TNOLAN   CATEGORY SUMMARY NOW RUNS EVERY TIME,     *
003700*                        NOT JUST WHEN PROJECTION IS ON - IT HAD   *
003800*                        NO BUSINESS BEING TIED TO THE PROJECTION  *
003900*                        SWITCH IN THE FIRST PLACE.  REQUEST       *
004000*                        DP-0803.                                 *
004100*   2001-03-09  KFOWLER  JOB COMPLETION BANNER NOW SHOWS THE       *
004200*                        RESOLVED PERIOD AND THE CURRENT-WAITING   *
004300*                        FIGURE ALONGSIDE THE CLOSING BALANCE.     *
004400*                        REQUEST DP-1033.                         *
004500*                                                                 *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*
005500 77  WS-STEP-NUMBER              PIC 9(02)   COMP VALUE ZERO.
005600*
005700 01  WS-START-MONTH-CARD         PIC X(07)   VALUE SPACES.
005800 01  WS-END-MONTH-CARD           PIC X(07)   VALUE SPACES.
005900*
006000 01  WS-RESOLVED-START           PIC 9(08)   VALUE ZERO.
006100 01  WS-RESOLVED-START-BRK REDEFINES WS-RESOLVED-START.
006200     05  WS-RS-YEAR              PIC 9(04).
006300     05  WS-RS-MONTH             PIC 9(02).
006400     05  WS-RS-DAY               PIC 9(02).
006500*
006600 01  WS-RESOLVED-END             PIC 9(08)   VALUE ZERO.
006700 01  WS-RESOLVED-END-BRK REDEFINES WS-RESOLVED-END.
006800     05  WS-RE-YEAR              PIC 9(04).
006900     05  WS-RE-MONTH             PIC 9(02).
007000     05  WS-RE-DAY               PIC 9(02).
007100*
007200 01  WS-PROJECTION-SWITCH        PIC X(01)   VALUE "N".
007300     88  WS-PROJECTION-ENABLED                VALUE "Y".
007400     88  WS-PROJECTION-DISABLED               VALUE "N".
007500*
007600 01  WS-ACCOUNT-OK-SW            PIC X(01)   VALUE "N".
007700     88  WS-ACCOUNT-INITIALIZED               VALUE "Y".
007800     88  WS-ACCOUNT-UNINITIALIZED             VALUE "N".
007900*
008000 01  WS-CLOSING-BALANCE          PIC S9(9)V99 VALUE ZERO.
008100 01  WS-WAITING-TOTAL            PIC S9(9)V99 VALUE ZERO.
008200 01  WS-CURRENT-WAITING          PIC S9(9)V99 VALUE ZERO.
008300*
008400 01  WS-EDIT-AMOUNT              PIC
008500     ---,---,--9.99.
008600 01  WS-EDIT-AMOUNT-R REDEFINES WS-EDIT-AMOUNT
008700                                 PIC X(15).
008800*
008900 01  WS-RUN-BANNER.
009000     05  FILLER                  PIC X(40)
009100             VALUE "STATE EMPLOYEES CREDIT UNION".
009200     05  FILLER                  PIC X(38)
009300             VALUE "PERSONAL ACCOUNT LEDGER - BANKIT RUN".
009400*
009500 LINKAGE SECTION.
009600*    BANKIT HAS NO CALLER - THIS PROGRAM IS THE JOB STEP ENTRY
009700*    POINT.  NO LINKAGE SECTION ITEMS ARE NEEDED.
009800*
009900 PROCEDURE DIVISION.
010000*
010010*****************************************************************
010020*    0100-MAIN-CONTROL IS THE ONLY PARAGRAPH THIS PROGRAM IS
010030*    PERFORMED FROM BY THE OPERATOR - EVERYTHING ELSE IS REACHED
010040*    BY PERFORM FROM HERE, JOB STEP BY JOB STEP, IN THE SAME
010050*    ORDER THE OLD TELLER SYSTEM RAN ITS CHAIN.
010060*****************************************************************
010100 0100-MAIN-CONTROL.
010200     PERFORM 0150-DISPLAY-RUN-BANNER.
010300     PERFORM 0200-GET-PARAMETER-CARDS.
010400     PERFORM 0300-RESOLVE-PERIOD.
010500     PERFORM 0400-BUILD-LEDGER.
010510*        BKLEDGR TURNS THE ACCOUNT-OK SWITCH OFF WHEN THE ACCOUNT
010520*        HAS NEVER POSTED AN OPERATION - THERE IS NO BALANCE TO
010530*        PROJECT OR CATEGORIZE IN THAT CASE, SO THE REMAINING
010540*        STEPS ARE SKIPPED RATHER THAN RUN AGAINST ZEROS.
010600     IF WS-ACCOUNT-UNINITIALIZED
010700         DISPLAY "BANKIT - ACCOUNT NOT INITIALIZED - RUN ENDED"
010800     ELSE
010810*            STEPS 5 THROUGH 7 NOW RUN AS ONE NUMBERED RANGE -
010820*            0500 ITSELF DECIDES WHETHER THE PROJECTION CALL RUNS
010830*            AND BRANCHES AHEAD TO STEP 6 WHEN BKPERIOD LEFT THE
010840*            SWITCH OFF, THE SAME WAY THE OLD TELLER SYSTEM'S JOB
010850*            STEPS BRANCHED AROUND AN OPTIONAL STEP.
010900         PERFORM 0500-BUILD-PROJECTION
011000             THRU 0700-DISPLAY-COMPLETION-BANNER
011100     END-IF.
011500     STOP RUN.
011600*
011610*****************************************************************
011620*    0150-DISPLAY-RUN-BANNER - STEP 1.  IDENTIFIES THE RUN ON
011630*    THE OPERATOR CONSOLE BEFORE ANY PARAMETER CARDS ARE READ.
011640*****************************************************************
011700 0150-DISPLAY-RUN-BANNER.
011800     MOVE 1 TO WS-STEP-NUMBER.
011900     DISPLAY WS-RUN-BANNER.
012000*
012010*****************************************************************
012020*    0200-GET-PARAMETER-CARDS - STEP 2.
012030*****************************************************************
012100 0200-GET-PARAMETER-CARDS.
012200*    TWO PARAMETER CARDS, ONE PER LINE, "YYYY-MM" OR BLANK.
012300*    A BLANK CARD MEANS "NOT SUPPLIED" - BKPERIOD APPLIES ITS
012400*    OWN DEFAULTING RULES.
012500     MOVE 2 TO WS-STEP-NUMBER.
012600     ACCEPT WS-START-MONTH-CARD.
012700     ACCEPT WS-END-MONTH-CARD.
012800*
012810*****************************************************************
012820*    0300-RESOLVE-PERIOD - STEP 3.  HANDS THE TWO PARAMETER
012830*    CARDS TO BKPERIOD, WHICH RETURNS THE RESOLVED NUMERIC
012840*    START/END DATES AND THE PROJECTION SWITCH SETTING.
012850*****************************************************************
012900 0300-RESOLVE-PERIOD.
013000     MOVE 3 TO WS-STEP-NUMBER.
013100     CALL "BKPERIOD" USING WS-START-MONTH-CARD
013200                           WS-END-MONTH-CARD
013300                           WS-RESOLVED-START
013400                           WS-RESOLVED-END
013500                           WS-PROJECTION-SWITCH.
013600*
013610*****************************************************************
013620*    0400-BUILD-LEDGER - STEP 4.  BKLEDGR READS THE OPERATIONS
013630*    FILE, ACCUMULATES THE RUNNING BALANCE AND WAITING FIGURES,
013640*    AND PRINTS THE LEDGER SECTION OF THE REPORT.
013650*****************************************************************
013700 0400-BUILD-LEDGER.
013800     MOVE 4 TO WS-STEP-NUMBER.
013900     CALL "BKLEDGR" USING WS-RESOLVED-START
014000                          WS-RESOLVED-END
014100                          WS-ACCOUNT-OK-SW
014200                          WS-CLOSING-BALANCE
014300                          WS-WAITING-TOTAL
014400                          WS-CURRENT-WAITING.
014500*
014510*****************************************************************
014520*    0500-BUILD-PROJECTION - STEP 5.  ONLY PERFORMED WHEN THE
014530*    RESOLVED PERIOD REACHES INTO A FUTURE MONTH.  CARRIES THE
014540*    CURRENT WAITING FIGURE FORWARD AS THE PROJECTION'S OPENING
014550*    BALANCE.
014560*****************************************************************
014600 0500-BUILD-PROJECTION.
014700     MOVE 5 TO WS-STEP-NUMBER.
014710*        PROJECTION ENABLED/DISABLED COMES FROM BKPERIOD - WHEN
014720*        OFF, SKIP STRAIGHT TO STEP 6 RATHER THAN CALL BKPROJF
014730*        AGAINST A PERIOD THAT DOES NOT REACH INTO THE FUTURE.
014740     IF NOT WS-PROJECTION-ENABLED
014750         GO TO 0600-BUILD-CATEGORY-SUMMARY
014760     END-IF.
014800     CALL "BKPROJF" USING WS-RESOLVED-END
014900                          WS-CURRENT-WAITING.
015000*
015010*****************************************************************
015020*    0600-BUILD-CATEGORY-SUMMARY - STEP 6.  RUNS REGARDLESS OF
015030*    THE PROJECTION SWITCH - SEE THE 1994-09-20 CHANGE LOG ENTRY
015040*    ABOVE FOR WHY THIS WAS SEPARATED FROM STEP 5.
015050*****************************************************************
015100 0600-BUILD-CATEGORY-SUMMARY.
015200     MOVE 6 TO WS-STEP-NUMBER.
015300     CALL "BKCATSM" USING WS-RESOLVED-START
015400                          WS-RESOLVED-END.
015500*
015510*****************************************************************
015520*    0700-DISPLAY-COMPLETION-BANNER - STEP 7.  LAST STEP OF THE
015530*    CHAIN.  ECHOES THE RESOLVED PERIOD AND THE TWO KEY BALANCE
015540*    FIGURES TO THE OPERATOR CONSOLE SO A SHORT RUN IS VISIBLE
015550*    WITHOUT HAVING TO PULL THE PRINTED REPORT.
015560*****************************************************************
015600 0700-DISPLAY-COMPLETION-BANNER.
015700     MOVE 7 TO WS-STEP-NUMBER.
015800     DISPLAY "BANKIT - RUN COMPLETE".
015900     DISPLAY "  PERIOD ............... "
016000         WS-RS-MONTH "/" WS-RS-DAY "/" WS-RS-YEAR
016100         " TO " WS-RE-MONTH "/" WS-RE-DAY "/" WS-RE-YEAR.
016200     MOVE WS-CLOSING-BALANCE TO WS-EDIT-AMOUNT.
016210*        EDIT PICTURE PUTS THE BALANCE INTO PRINTABLE FORM WITH
016220*        COMMAS AND A FLOATING SIGN - SAME PICTURE THE REPORT
016230*        DETAIL LINE USES.
016300     DISPLAY "  CLOSING BALANCE ...... " WS-EDIT-AMOUNT-R.
016400     MOVE WS-CURRENT-WAITING TO WS-EDIT-AMOUNT.
016500     DISPLAY "  CURRENT WAITING ...... " WS-EDIT-AMOUNT-R.
