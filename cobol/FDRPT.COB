000100******************************************************************
000200*                                                                 *
000300*   FDRPT.COB                                                     *
000400*   RECORD LAYOUT FOR THE LEDGER REPORT PRINT FILE.               *
000500*   ONE FLAT 132-BYTE PRINT LINE.  CALLING PROGRAM BUILDS ITS     *
000600*   OWN HEADING/DETAIL/TOTAL LINES IN WORKING-STORAGE AND MOVES   *
000700*   THE FINISHED LINE HERE BEFORE WRITE.                          *
000800*                                                                 *
000900*   1989-01-17  RSHAW   ORIGINAL MEMBER.                          *
001000*                                                                 *
001100******************************************************************
001200 FD  RPT-FILE
001300    LABEL RECORDS ARE STANDARD
001400    RECORD CONTAINS 132 CHARACTERS.
001500
001600 01  RPT-RECORD                      PIC X(132).
