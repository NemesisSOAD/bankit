000100******************************************************************
000200*                                                                 *
000300*   FCOPER.COB                                                    *
000400*   FILE-CONTROL ENTRY FOR THE ACCOUNT OPERATIONS FILE.           *
000500*   COPY THIS MEMBER INTO INPUT-OUTPUT SECTION / FILE-CONTROL     *
000600*   OF ANY PROGRAM THAT READS THE OPERATIONS FILE (HISTORICAL     *
000700*   AND FUTURE-DATED RECORDS, ASCENDING OP-DATE).                 *
000800*                                                                 *
000900*   1987-02-11  RSHAW   ORIGINAL MEMBER FOR LEDGER REWRITE.       *
001000*   1991-07-03  RSHAW   ADDED FILE STATUS FOR AT-END TESTS.       *
001100*                                                                 *
001200******************************************************************
001300    SELECT OPER-FILE ASSIGN TO "OPERFILE"
001400        ORGANIZATION IS LINE SEQUENTIAL
001500        ACCESS MODE IS SEQUENTIAL
001600        FILE STATUS IS FS-OPER.
