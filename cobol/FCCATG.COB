000100******************************************************************
000200*                                                                 *
000300*   FCCATG.COB                                                    *
000400*   FILE-CONTROL ENTRY FOR THE CATEGORY MASTER FILE.              *
000500*   COPY INTO INPUT-OUTPUT SECTION / FILE-CONTROL OF ANY          *
000600*   PROGRAM THAT LOADS THE CATEGORY TABLE.                        *
000700*   FILE ARRIVES IN ASCENDING CAT-ID ORDER; LOADED INTO A         *
000800*   BINARY-SEARCHABLE TABLE -- SEE FDCATG.COB WORKING-STORAGE     *
000900*   COUNTERPART IN THE CALLING PROGRAM.                           *
001000*                                                                 *
001100*   1990-11-02  RSHAW   ORIGINAL MEMBER.                          *
001200*                                                                 *
001300******************************************************************
001400    SELECT CATG-FILE ASSIGN TO "CATGFILE"
001500        ORGANIZATION IS LINE SEQUENTIAL
001600        ACCESS MODE IS SEQUENTIAL
001700        FILE STATUS IS FS-CATG.
