000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BKDTUTL.
000300 AUTHOR.        R SHAW.
000400 INSTALLATION.  STATE EMPLOYEES CREDIT UNION - DP DIVISION.
000500 DATE-WRITTEN.  1987-02-11.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH UTILITY.
000800*
000900******************************************************************
001000*                                                                 *
001100*   BKDTUTL  -  SHARED DATE-ARITHMETIC UTILITY                   *
001200*                                                                 *
001300*   CALLED BY BKPERIOD AND BKPROJF TO VALIDATE A YYYYMMDD DATE,   *
001400*   TO FIND THE FIRST OR LAST DAY OF A GIVEN MONTH, OR TO SHIFT   *
001500*   A DATE FORWARD BY N CALENDAR MONTHS (CLAMPING THE DAY TO THE  *
001600*   TARGET MONTH'S LAST DAY WHEN IT DOES NOT HAVE THAT MANY       *
001700*   DAYS).  ONE ENTRY POINT, DISPATCHED BY DU-FUNCTION-CODE --    *
001800*   FOLLOWS THE SAME CALL-WITH-A-SWITCH CONVENTION THE OLD        *
001900*   ACDTCK DATE-CHECK MODULE USED.                                *
002000*                                                                 *
002100*   CHANGE LOG                                                    *
002200*   ----------                                                    *
002300*   1987-02-11  RSHAW    ORIGINAL - LIFTED LEAP-YEAR/DAY-RANGE    *
002400*                        CHECK OUT OF THE OLD TELLER SYSTEM'S     *
002500*                        ACDTCK MODULE, FUNCTION CODE "V".        *
002600*   1987-03-02  RSHAW    ADDED FUNCTION "L", LAST-DAY-OF-MONTH,   *
002700*                        NEEDED BY THE COST-PROJECTION JOB.       *
002800*   1987-03-02  RSHAW    ADDED FUNCTION "F", FIRST-DAY-OF-MONTH,  *
002900*                        NEEDED BY THE PERIOD-RESOLVER JOB.       *
003000*   1988-08-19  TNOLAN   ADDED FUNCTION "A", ADD-N-MONTHS, WITH   *
003100*                        DAY CLAMPING, FOR THE TWO-MONTH PROJ-    *
003200*                        ECTION HORIZON.  REQUEST DP-0341.        *
003300*   1991-07-03  RSHAW    TIGHTENED YEAR RANGE CHECK, REQUEST      *
003400*                        DP-0512 (BAD FEED DATA, YEAR 0000).      *
003500*   1994-09-20  TNOLAN   MOVED DAYS-IN-MONTH VALUES INTO ONE      *
003600*                        OCCURS TABLE SO BOTH "L" AND "A" SHARE   *
003650*                        THE SAME DATA.                           *
003700*   1998-11-04  PDIAZ    YEAR-2000 REVIEW - CENTURY IS CARRIED    *
003800*                        EXPLICITLY IN CD-YEAR, NO 2-DIGIT YEAR   *
003900*                        STORAGE IN THIS MODULE.  NO CHANGE       *
004000*                        REQUIRED.  REQUEST Y2K-0077.             *
004100*   1999-04-27  PDIAZ    WIDENED WS-WORK-YEAR TO SURVIVE A LEAP   *
004200*                        TEST ACROSS THE CENTURY ROLL.  REQUEST   *
004300*                        Y2K-0077.                                *
004400*   2003-05-14  KFOWLER  ADD-MONTHS NOW ROLLS THE CENTURY BYTE    *
004500*                        WHEN THE YEAR CROSSES 9999->0000 IS NOT  *
004600*                        POSSIBLE, GUARD LEFT IN PLACE ANYWAY.    *
004700*                        REQUEST DP-0955.                        *
004800*   2006-02-08  KFOWLER  CORRECTED LEAP TEST FOR CENTURY YEARS    *
004900*                        (DIVISIBLE BY 100 BUT NOT 400).  REQUEST *
005000*                        DP-1102.                                 *
005100*                                                                 *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
005910*
005920*        THE 77-LEVEL ITEMS BELOW ARE ALL SCRATCH VARIABLES FOR
005930*        THE LEAP-YEAR AND MONTH-ROLL ARITHMETIC - NONE OF THEM
005940*        CARRY A VALUE ACROSS A CALL, SO THEY ARE NOT RESET BY
005950*        0100-MAIN-CONTROL ON ENTRY.
006000*
006100 77  WS-LEAP-REMAINDER-4         PIC 9(04)   COMP.
006200 77  WS-LEAP-REMAINDER-100       PIC 9(04)   COMP.
006300 77  WS-LEAP-REMAINDER-400       PIC 9(04)   COMP.
006400 77  WS-MONTH-SUB                PIC 9(02)   COMP.
006500 77  WS-MONTHS-REMAINING         PIC S9(03)  COMP.
006600 77  WS-WORK-YEAR                PIC 9(04)   COMP.
006700 77  WS-WORK-MONTH               PIC 9(02)   COMP.
006750 77  WS-LEAP-YEAR-ARG            PIC 9(04)   COMP.
006760 77  WS-CLAMP-DAY-MAX            PIC 9(02)   COMP.
006770 77  WS-DIVIDE-QUOTIENT          PIC 9(04)   COMP.
006800*
006810*        LEAP-YEAR RESULT SWITCH, SET BY 0600-COMPUTE-LEAP-YEAR
006820*        AND READ BY EVERY PARAGRAPH THAT NEEDS TO KNOW WHETHER
006830*        FEBRUARY RUNS 28 OR 29 DAYS.
006900 01  WS-LEAP-SWITCH              PIC X(01)   VALUE "N".
007000     88  WS-IS-LEAP-YEAR                     VALUE "Y".
007100*
007110*        CALENDAR-MONTH DAY COUNTS, JANUARY THROUGH DECEMBER.
007120*        FEBRUARY IS CARRIED AS 28 HERE - THE LEAP-YEAR ADD-ONE
007130*        DAY IS APPLIED SEPARATELY WHEREVER THIS TABLE IS USED.
007200 01  WS-DAYS-IN-MONTH-TABLE.
007300     05  FILLER                  PIC 9(02)   VALUE 31.
007400     05  FILLER                  PIC 9(02)   VALUE 28.
007500     05  FILLER                  PIC 9(02)   VALUE 31.
007600     05  FILLER                  PIC 9(02)   VALUE 30.
007700     05  FILLER                  PIC 9(02)   VALUE 31.
007800     05  FILLER                  PIC 9(02)   VALUE 30.
007900     05  FILLER                  PIC 9(02)   VALUE 31.
008000     05  FILLER                  PIC 9(02)   VALUE 31.
008100     05  FILLER                  PIC 9(02)   VALUE 30.
008200     05  FILLER                  PIC 9(02)   VALUE 31.
008300     05  FILLER                  PIC 9(02)   VALUE 30.
008400     05  FILLER                  PIC 9(02)   VALUE 31.
008500 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
008600     05  WS-DAYS-IN-MONTH        PIC 9(02)   OCCURS 12 TIMES.
008700*
009400*
009500 LINKAGE SECTION.
009510*        FUNCTION CODE SELECTS WHICH OF THE FOUR DATE OPERATIONS
009520*        THIS CALL PERFORMS - SEE 0100-MAIN-CONTROL.
009600 01  DU-FUNCTION-CODE            PIC X(01).
009700     88  DU-FN-VALIDATE                      VALUE "V".
009800     88  DU-FN-LAST-DAY                      VALUE "L".
009900     88  DU-FN-FIRST-DAY                     VALUE "F".
010000     88  DU-FN-ADD-MONTHS                    VALUE "A".
010100*
010110*        RETURNED TO THE CALLER - "Y" MEANS DU-DATE-OUT (AND, FOR
010120*        VALIDATE, THE FACT THAT THE INPUT DATE IS A REAL DATE)
010130*        CAN BE TRUSTED.
010200 01  DU-RESULT-SWITCH            PIC X(01).
010300     88  DU-OK                               VALUE "Y".
010400     88  DU-NOT-OK                           VALUE "N".
010500*
010510*        INPUT DATE, YYYYMMDD, REDEFINED INTO YEAR/MONTH/DAY
010520*        PIECES FOR THE VALIDATION AND ARITHMETIC PARAGRAPHS.
010600 01  DU-DATE-IN                  PIC 9(08).
010700 01  DU-DATE-IN-R REDEFINES DU-DATE-IN.
010800     05  DU-IN-YEAR              PIC 9(04).
010900     05  DU-IN-MONTH             PIC 9(02).
011000     05  DU-IN-DAY               PIC 9(02).
011100*
011110*        SIGNED MONTH COUNT FOR FUNCTION "A" ONLY - POSITIVE
011120*        MOVES THE DATE FORWARD, NEGATIVE MOVES IT BACK.
011200 01  DU-MONTHS-TO-ADD            PIC S9(03).
011300*
011310*        RESULT DATE, YYYYMMDD, REDEFINED THE SAME WAY AS
011320*        DU-DATE-IN SO THE CALLER CAN PICK OFF INDIVIDUAL PIECES
011330*        WITHOUT ITS OWN REDEFINES.
011400 01  DU-DATE-OUT                 PIC 9(08).
011500 01  DU-DATE-OUT-R REDEFINES DU-DATE-OUT.
011600     05  DU-OUT-YEAR             PIC 9(04).
011700     05  DU-OUT-MONTH            PIC 9(02).
011800     05  DU-OUT-DAY              PIC 9(02).
011900*
012000 PROCEDURE DIVISION USING DU-FUNCTION-CODE
012100                          DU-RESULT-SWITCH
012200                          DU-DATE-IN
012300                          DU-MONTHS-TO-ADD
012400                          DU-DATE-OUT.
012500*
012510*****************************************************************
012520*    0100-MAIN-CONTROL DISPATCHES ON DU-FUNCTION-CODE, THE SAME
012530*    CALL-WITH-A-SWITCH CONVENTION THE OLD TELLER SYSTEM USED.
012540*    EVERY CALLER SUPPLIES ALL FIVE PARAMETERS EVERY TIME -
012550*    UNUSED ONES (E.G. DU-MONTHS-TO-ADD ON A VALIDATE CALL) ARE
012560*    SIMPLY IGNORED BY THE PARAGRAPH THAT RUNS.
012570*****************************************************************
012600 0100-MAIN-CONTROL.
012700     MOVE "N" TO DU-RESULT-SWITCH.
012710*        DEFAULT DU-DATE-OUT TO THE INPUT DATE SO A FUNCTION THAT
012720*        ONLY SETS THE RESULT SWITCH (VALIDATE) STILL RETURNS A
012730*        SENSIBLE DATE-OUT VALUE RATHER THAN LEFTOVER CALLER DATA.
012800     MOVE DU-DATE-IN TO DU-DATE-OUT.
012900     EVALUATE TRUE
013000         WHEN DU-FN-VALIDATE
013010*                0200 AND 0210 RUN AS ONE NUMBERED RANGE - 0200
013020*                BRANCHES PAST 0210 WHEN THE YEAR TEST ALONE
013030*                ALREADY FAILS THE DATE, THE SAME "ACDTCK" SHAPE
013040*                THE OLD TELLER SYSTEM USED.
013050             PERFORM 0200-VALIDATE-DATE THRU 0210-EXIT
013200         WHEN DU-FN-LAST-DAY
013300             PERFORM 0300-LAST-DAY-OF-MONTH
013400         WHEN DU-FN-FIRST-DAY
013500             PERFORM 0400-FIRST-DAY-OF-MONTH
013600         WHEN DU-FN-ADD-MONTHS
013700             PERFORM 0500-ADD-N-MONTHS
013800         WHEN OTHER
013810*                UNRECOGNIZED FUNCTION CODE - TREAT AS A FAILED
013820*                CALL RATHER THAN ABEND; THE CALLER IS EXPECTED
013830*                TO CHECK DU-RESULT-SWITCH BEFORE TRUSTING
013840*                DU-DATE-OUT.
013900             MOVE "N" TO DU-RESULT-SWITCH
014000     END-EVALUATE.
014100     EXIT PROGRAM.
014200*
014210*****************************************************************
014220*    0200-VALIDATE-DATE - FUNCTION CODE "V".
014230*****************************************************************
014300 0200-VALIDATE-DATE.
014400*    SAME "ACDTCK" LOGIC - YEAR 1900-3000, MONTH/DAY IN RANGE,
014500*    LEAP YEAR HONOURED FOR FEBRUARY.
014600     IF DU-IN-YEAR < 1900 OR > 3000
014700         MOVE "N" TO DU-RESULT-SWITCH
014710         GO TO 0210-EXIT
014720     END-IF.
014850     MOVE DU-IN-YEAR TO WS-LEAP-YEAR-ARG.
014900     PERFORM 0600-COMPUTE-LEAP-YEAR.
015200*
015210*        0210-CHECK-DAY-RANGE IS BROKEN OUT AS ITS OWN PARAGRAPH,
015220*        REACHED BY FALLING THROUGH FROM 0200 RATHER THAN BY A
015230*        NESTED PERFORM, SO THE YEAR TEST ABOVE CAN SKIP IT
015240*        ENTIRELY VIA THE GO TO WITHOUT INDENTING THE MONTH/DAY
015250*        LOGIC ANOTHER LEVEL.
015300 0210-CHECK-DAY-RANGE.
015400     IF DU-IN-MONTH < 1 OR > 12
015500         MOVE "N" TO DU-RESULT-SWITCH
015600     ELSE
015700         MOVE DU-IN-MONTH TO WS-MONTH-SUB
015800         IF DU-IN-MONTH = 2 AND WS-IS-LEAP-YEAR
015810*                FEBRUARY OF A LEAP YEAR RUNS TO THE 29TH - THE
015820*                TABLE ENTRY FOR MONTH 2 ALWAYS SAYS 28.
015900             IF DU-IN-DAY >= 1 AND <= 29
016000                 SET DU-OK TO TRUE
016100             ELSE
016200                 MOVE "N" TO DU-RESULT-SWITCH
016300             END-IF
016400         ELSE
016500             IF DU-IN-DAY >= 1 AND
016600                DU-IN-DAY <= WS-DAYS-IN-MONTH (WS-MONTH-SUB)
016700                 SET DU-OK TO TRUE
016800             ELSE
016900                 MOVE "N" TO DU-RESULT-SWITCH
017000             END-IF
017100         END-IF
017200     END-IF.
017210*
017220*        0210-EXIT MARKS THE END OF THE 0200-THRU-0210 RANGE -
017230*        THE YEAR-OUT-OF-RANGE GO TO IN 0200 LANDS HERE DIRECTLY.
017240 0210-EXIT.
017250     EXIT.
017300*
017310*****************************************************************
017320*    0300-LAST-DAY-OF-MONTH - FUNCTION CODE "L".  USED BY
017330*    BKPROJF TO DECIDE WHETHER A STANDING COST'S DUE-DAY FALLS
017340*    ON OR BEFORE THE LAST DAY OF THE PROJECTED MONTH.
017350*****************************************************************
017400 0300-LAST-DAY-OF-MONTH.
017500*    RETURN DU-DATE-OUT = LAST CALENDAR DAY OF DU-DATE-IN'S MONTH.
017550     MOVE DU-IN-YEAR TO WS-LEAP-YEAR-ARG.
017600     PERFORM 0600-COMPUTE-LEAP-YEAR.
017700     MOVE DU-IN-YEAR  TO DU-OUT-YEAR.
017800     MOVE DU-IN-MONTH TO DU-OUT-MONTH.
017900     MOVE DU-IN-MONTH TO WS-MONTH-SUB.
018000     IF DU-IN-MONTH = 2 AND WS-IS-LEAP-YEAR
018100         MOVE 29 TO DU-OUT-DAY
018200     ELSE
018300         MOVE WS-DAYS-IN-MONTH (WS-MONTH-SUB) TO DU-OUT-DAY
018400     END-IF.
018500     SET DU-OK TO TRUE.
018600*
018610*****************************************************************
018620*    0400-FIRST-DAY-OF-MONTH - FUNCTION CODE "F".  USED BY
018630*    BKPERIOD TO ANCHOR A MONTH-ONLY PARAMETER CARD TO A FULL
018640*    YYYYMMDD DATE FOR THE RANGE COMPARISONS THAT FOLLOW.
018650*****************************************************************
018700 0400-FIRST-DAY-OF-MONTH.
018800*    RETURN DU-DATE-OUT = 1ST CALENDAR DAY OF DU-DATE-IN'S MONTH.
018900     MOVE DU-IN-YEAR  TO DU-OUT-YEAR.
019000     MOVE DU-IN-MONTH TO DU-OUT-MONTH.
019100     MOVE 1           TO DU-OUT-DAY.
019200     SET DU-OK TO TRUE.
019300*
019310*****************************************************************
019320*    0500-ADD-N-MONTHS - FUNCTION CODE "A".  THE ONLY FUNCTION
019330*    THAT CAN MOVE THE YEAR AS WELL AS THE MONTH, SO IT DOES ITS
019340*    OWN LEAP TEST AFTER THE ROLL RATHER THAN REUSING THE ONE
019350*    FROM THE CALLER'S ORIGINAL YEAR.
019360*****************************************************************
019400 0500-ADD-N-MONTHS.
019500*    SHIFT DU-DATE-IN FORWARD (OR BACK) BY DU-MONTHS-TO-ADD WHOLE
019600*    CALENDAR MONTHS, THEN CLAMP THE DAY TO THE TARGET MONTH'S
019700*    LAST DAY (E.G. DAY 31 SHIFTED INTO FEBRUARY BECOMES 28/29).
019800     MOVE DU-IN-YEAR  TO WS-WORK-YEAR.
019900     MOVE DU-IN-MONTH TO WS-WORK-MONTH.
020000     MOVE DU-MONTHS-TO-ADD TO WS-MONTHS-REMAINING.
020010*        0510-ROLL-ONE-MONTH IS PERFORMED ONCE PER MONTH OF
020020*        SHIFT RATHER THAN COMPUTED DIRECTLY SO A NEGATIVE SHIFT
020030*        (BACKING UP) FALLS OUT OF THE SAME PARAGRAPH.
020100     PERFORM 0510-ROLL-ONE-MONTH
020200         UNTIL WS-MONTHS-REMAINING = 0.
020300     MOVE WS-WORK-YEAR  TO DU-OUT-YEAR.
020400     MOVE WS-WORK-MONTH TO DU-OUT-MONTH.
020500     MOVE WS-WORK-YEAR  TO WS-LEAP-YEAR-ARG.
020600     PERFORM 0600-COMPUTE-LEAP-YEAR.
020700     MOVE WS-WORK-MONTH TO WS-MONTH-SUB.
020800     IF WS-WORK-MONTH = 2 AND WS-IS-LEAP-YEAR
020850         MOVE 29 TO WS-CLAMP-DAY-MAX
020900     ELSE
020950         MOVE WS-DAYS-IN-MONTH (WS-MONTH-SUB) TO WS-CLAMP-DAY-MAX
021000     END-IF.
021010*        CLAMP RATHER THAN ERROR - A COST DUE THE 31ST PROJECTED
021020*        INTO APRIL POSTS ON THE 30TH, IT DOES NOT DROP OFF THE
021030*        REPORT.
021100     IF DU-IN-DAY > WS-CLAMP-DAY-MAX
021200         MOVE WS-CLAMP-DAY-MAX TO DU-OUT-DAY
021300     ELSE
021350         MOVE DU-IN-DAY TO DU-OUT-DAY
021400     END-IF.
021450     SET DU-OK TO TRUE.
021500*
021510*****************************************************************
021520*    0510-ROLL-ONE-MONTH - ADVANCES OR RETREATS THE WORKING
021530*    YEAR/MONTH PAIR BY EXACTLY ONE CALENDAR MONTH PER CALL,
021540*    CARRYING INTO THE YEAR WHEN DECEMBER ROLLS TO JANUARY OR
021550*    JANUARY ROLLS BACK TO DECEMBER.
021560*****************************************************************
021600 0510-ROLL-ONE-MONTH.
021700     IF WS-MONTHS-REMAINING > 0
022000         ADD 1 TO WS-WORK-MONTH
022100         IF WS-WORK-MONTH > 12
022200             MOVE 1 TO WS-WORK-MONTH
022300             ADD 1 TO WS-WORK-YEAR
022400         END-IF
022500         SUBTRACT 1 FROM WS-MONTHS-REMAINING
022600     ELSE
022700         SUBTRACT 1 FROM WS-WORK-MONTH
022800         IF WS-WORK-MONTH < 1
022900             MOVE 12 TO WS-WORK-MONTH
023000             SUBTRACT 1 FROM WS-WORK-YEAR
023100         END-IF
023200         ADD 1 TO WS-MONTHS-REMAINING
023300     END-IF.
023400*
023410*****************************************************************
023420*    0600-COMPUTE-LEAP-YEAR - SHARED BY VALIDATE, LAST-DAY, AND
023430*    ADD-MONTHS.  CALLER LOADS WS-LEAP-YEAR-ARG BEFORE THE
023440*    PERFORM; RESULT COMES BACK IN WS-IS-LEAP-YEAR.
023450*****************************************************************
023500 0600-COMPUTE-LEAP-YEAR.
023600*    CENTURY YEARS (DIVISIBLE BY 100) ARE LEAP ONLY WHEN ALSO
023700*    DIVISIBLE BY 400 -- CORRECTED UNDER REQUEST DP-1102.
023800     MOVE "N" TO WS-LEAP-SWITCH.
023810*        THE QUOTIENT OF EACH DIVIDE IS DISCARDED - ONLY THE
023820*        REMAINDER MATTERS FOR A DIVISIBILITY TEST.
023850     DIVIDE WS-LEAP-YEAR-ARG BY 4   GIVING WS-DIVIDE-QUOTIENT
023900         REMAINDER WS-LEAP-REMAINDER-4.
024000     DIVIDE WS-LEAP-YEAR-ARG BY 100 GIVING WS-DIVIDE-QUOTIENT
024100         REMAINDER WS-LEAP-REMAINDER-100.
024200     DIVIDE WS-LEAP-YEAR-ARG BY 400 GIVING WS-DIVIDE-QUOTIENT
024300         REMAINDER WS-LEAP-REMAINDER-400.
024400*        DIVISIBLE BY 4 AND NOT BY 100 -- ORDINARY LEAP YEAR.
024500     IF WS-LEAP-REMAINDER-4 = 0
024600         IF WS-LEAP-REMAINDER-100 = 0
024650*                DIVISIBLE BY 100 -- LEAP ONLY IF ALSO BY 400.
024700             IF WS-LEAP-REMAINDER-400 = 0
024800                 SET WS-IS-LEAP-YEAR TO TRUE
024900             END-IF
025000         ELSE
025100             SET WS-IS-LEAP-YEAR TO TRUE
025200         END-IF
025300     END-IF.
