000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BKPERIOD.
000300 AUTHOR.        T NOLAN.
000400 INSTALLATION.  STATE EMPLOYEES CREDIT UNION - DP DIVISION.
000500 DATE-WRITTEN.  1987-02-18.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH UTILITY.
000800*
000900******************************************************************
001000*                                                                 *
001100*   BKPERIOD  -  REPORTING-PERIOD RESOLVER                       *
001200*                                                                 *
001300*   CALLED ONCE PER RUN BY BANKIT.  TAKES THE TWO OPTIONAL        *
001400*   "YYYY-MM" PARAMETER CARDS (START MONTH, END MONTH) AND        *
001500*   RESOLVES THEM, TOGETHER WITH TODAY'S DATE, INTO A CONCRETE    *
001600*   START DAY AND END DAY FOR THE LEDGER/PROJECTOR/CATEGORY       *
001700*   RUNS, AND DECIDES WHETHER THE FUTURE PROJECTION STEP RUNS     *
001800*   THIS TIME.                                                    *
001900*                                                                 *
002000*   CHANGE LOG                                                    *
002100*   ----------                                                    *
002200*   1987-02-18  TNOLAN   ORIGINAL - REPLACES THE OLD PROJECT-     *
002300*                        TRACKER "ADD PROJECT" INPUT CHAIN WITH   *
002400*                        A PERIOD-PARAMETER PARSE.                *
002500*   1988-08-19  TNOLAN   CALLS BKDTUTL FUNCTION "A" TO FIND THE   *
002600*                        1ST OF THE PREVIOUS MONTH INSTEAD OF A   *
002700*                        LOCAL CALENDAR TABLE.  REQUEST DP-0341.  *
002800*   1991-07-03  RSHAW    REJECT A MONTH CARD SHORTER THAN 7       *
002900*                        BYTES OUTRIGHT BEFORE THE NUMERIC TEST.  *
003000*                        REQUEST DP-0512.                         *
003100*   1994-09-20  TNOLAN   END-MONTH CLAMP TO TODAY NOW ALSO SETS   *
003200*                        THE PROJECTION SWITCH, MATCHING THE      *
003300*                        "NO END CARD" CASE.  REQUEST DP-0803.    *
003400*   1998-11-04  PDIAZ    YEAR-2000 REVIEW - ACCEPT FROM DATE      *
003500*                        RETURNS A 2-DIGIT YEAR.  ADDED CENTURY   *
003600*                        WINDOW (00-49 = 20XX, 50-99 = 19XX).     *
003700*                        REQUEST Y2K-0077.                        *
003800*   1999-04-27  PDIAZ    WINDOW BREAKPOINT CONFIRMED WITH DP      *
003900*                        MANAGEMENT AT 50; NO FURTHER CHANGE.     *
004000*                        REQUEST Y2K-0077.                        *
004010*   2002-06-11  KFOWLER  NO-END-CARD DEFAULT NOW ALSO RESOLVES    *
004020*                        THE START DAY BEFORE CLAMPING THE END    *
004030*                        DAY -- A SHORT-RUN SWAP WAS COMPARING    *
004040*                        AN UNSET START AGAINST TODAY.  REQUEST   *
004050*                        DP-0955.                                 *
004100*                                                                 *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*
005010*        CENTURY WINDOW BREAKPOINT FOR THE TWO-DIGIT YEAR RETURNED
005020*        BY ACCEPT ... FROM DATE - SET BY 0200, CONSUMED ONLY
005030*        THERE.  SEE THE Y2K-0077 CHANGE-LOG ENTRIES.
005100 77  WS-TODAY-CENTURY            PIC 9(02)   COMP.
005200*
005210*        RAW SIX-DIGIT YYMMDD AS ACCEPT ... FROM DATE RETURNS IT,
005220*        BEFORE THE CENTURY IS WINDOWED IN.
005300 01  WS-TODAY-RAW.
005400     05  WS-TODAY-YY             PIC 9(02).
005500     05  WS-TODAY-MM             PIC 9(02).
005600     05  WS-TODAY-DD             PIC 9(02).
005700*
005710*        TODAY'S DATE WITH A FULL FOUR-DIGIT YEAR, AND ITS EIGHT-
005720*        DIGIT REDEFINITION USED EVERYWHERE TODAY IS COMPARED
005730*        AGAINST A RESOLVED OR PARSED DATE.
005800 01  WS-TODAY-DATE.
005900     05  WS-TD-CC                PIC 9(02).
006000     05  WS-TD-YY                PIC 9(02).
006100     05  WS-TD-MM                PIC 9(02).
006200     05  WS-TD-DD                PIC 9(02).
006300 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE
006400                                 PIC 9(08).
006500*
006510*        WHETHER EACH OF THE TWO OPTIONAL PARAMETER CARDS PARSED
006520*        TO A USABLE MONTH - A SHORT, BLANK, OR NON-NUMERIC CARD
006530*        LEAVES THE SWITCH "N" AND THE DEFAULTING RULES IN 0500
006540*        AND 0600 TAKE OVER.
006600 01  WS-START-VALID-SW           PIC X(01)   VALUE "N".
006700     88  WS-START-MONTH-VALID                VALUE "Y".
006800 01  WS-END-VALID-SW             PIC X(01)   VALUE "N".
006900     88  WS-END-MONTH-VALID                  VALUE "Y".
007000*
007010*        START-MONTH CARD PARSED INTO YEAR/MONTH/DAY, DAY ALWAYS
007020*        FORCED TO 1 - A MONTH CARD NEVER CARRIES A DAY.
007100 01  WS-PARSED-START-DATE.
007200     05  WS-PS-YEAR              PIC 9(04).
007300     05  WS-PS-MONTH             PIC 9(02).
007400     05  WS-PS-DAY               PIC 9(02).
007500 01  WS-PARSED-START-DATE-R REDEFINES WS-PARSED-START-DATE
007600                                 PIC 9(08).
007700*
007710*        SAME SHAPE AS WS-PARSED-START-DATE, FOR THE END-MONTH
007720*        CARD.
007800 01  WS-PARSED-END-DATE.
007900     05  WS-PE-YEAR              PIC 9(04).
008000     05  WS-PE-MONTH             PIC 9(02).
008100     05  WS-PE-DAY               PIC 9(02).
008200 01  WS-PARSED-END-DATE-R REDEFINES WS-PARSED-END-DATE
008300                                 PIC 9(08).
008400*
008410*        LINKAGE-SHAPED AREA FOR EVERY BKDTUTL CALL THIS PROGRAM
008420*        MAKES.
008500 01  WS-DU-RESULT-SW             PIC X(01).
008600     88  WS-DU-OK                            VALUE "Y".
008700 01  WS-DU-MONTHS                PIC S9(03)  VALUE ZERO.
008800 01  WS-DU-DATE-OUT              PIC 9(08)   VALUE ZERO.
008900*
008910*        SCRATCH HOLD FOR 0700'S START/END SWAP.
009000 01  WS-SWAP-HOLD                PIC 9(08)   VALUE ZERO.
009100*
009200 LINKAGE SECTION.
009210*        THE TWO OPTIONAL "YYYY-MM" PARAMETER CARDS BANKIT PASSED
009220*        THROUGH UNCHANGED, AND THE RESOLVED OUTPUTS EVERY OTHER
009230*        PROGRAM IN THE SUITE CONSUMES.
009300 01  PR-START-MONTH-STR          PIC X(07).
009400 01  PR-END-MONTH-STR            PIC X(07).
009500 01  PR-RESOLVED-START           PIC 9(08).
009600 01  PR-RESOLVED-END             PIC 9(08).
009700 01  PR-PROJECTION-SWITCH        PIC X(01).
009800     88  PR-PROJECTION-ENABLED               VALUE "Y".
009900     88  PR-PROJECTION-DISABLED              VALUE "N".
010000*
010100 PROCEDURE DIVISION USING PR-START-MONTH-STR
010200                          PR-END-MONTH-STR
010300                          PR-RESOLVED-START
010400                          PR-RESOLVED-END
010500                          PR-PROJECTION-SWITCH.
010600*
010610*****************************************************************
010620*    0100-MAIN-CONTROL RUNS THE WHOLE RESOLUTION CHAIN IN ONE
010630*    FIXED ORDER: GET TODAY, PARSE EACH OPTIONAL CARD, RESOLVE
010640*    THE START DAY, RESOLVE THE END DAY (REQUEST DP-0955 MOVED
010650*    START RESOLUTION AHEAD OF END RESOLUTION), THEN GUARD
010660*    AGAINST A REVERSED WINDOW.  THE PROJECTION SWITCH DEFAULTS
010670*    "N" AND IS ONLY EVER TURNED ON BY 0600.
010680*****************************************************************
010700 0100-MAIN-CONTROL.
010800     MOVE "N" TO PR-PROJECTION-SWITCH.
010900     PERFORM 0200-GET-TODAY.
010910*        0300 THROUGH 0700 RUN AS ONE NUMBERED RANGE, FALLING
010920*        THROUGH PARAGRAPH TO PARAGRAPH IN THE FIXED ORDER
010930*        REQUEST DP-0955 ESTABLISHED - 0300 BRANCHES PAST ITS OWN
010940*        REMAINING STATEMENTS DIRECTLY TO 0400 WHEN THE START-
010950*        MONTH CARD IS BLANK OR NOT NUMERIC.
011000     PERFORM 0300-PARSE-START-MONTH
011010         THRU 0700-SWAP-IF-REVERSED.
011500     EXIT PROGRAM.
011600*
011610*****************************************************************
011620*    0200-GET-TODAY WINDOWS THE TWO-DIGIT YEAR ACCEPT ... FROM
011630*    DATE RETURNS INTO A FULL FOUR-DIGIT YEAR.  THE 50 BREAKPOINT
011640*    WAS CONFIRMED WITH DP MANAGEMENT DURING THE Y2K-0077 REVIEW
011650*    AND IS NOT EXPECTED TO MOVE AGAIN.
011660*****************************************************************
011700 0200-GET-TODAY.
011800*    ACCEPT ... FROM DATE RETURNS A 6-DIGIT YYMMDD.  WINDOW THE
011900*    CENTURY THE WAY THE REST OF THE SHOP DOES (SEE CHANGE LOG).
012000     ACCEPT WS-TODAY-RAW FROM DATE.
012100     IF WS-TODAY-YY < 50
012200         MOVE 20 TO WS-TODAY-CENTURY
012300     ELSE
012400         MOVE 19 TO WS-TODAY-CENTURY
012500     END-IF.
012600     MOVE WS-TODAY-CENTURY TO WS-TD-CC.
012700     MOVE WS-TODAY-YY      TO WS-TD-YY.
012800     MOVE WS-TODAY-MM      TO WS-TD-MM.
012900     MOVE WS-TODAY-DD      TO WS-TD-DD.
013000*
013010*****************************************************************
013020*    0300-PARSE-START-MONTH VALIDATES THE START-MONTH CARD.  A
013030*    CARD SHORTER THAN 7 BYTES IS REJECTED BY THE LEADING SPACE
013040*    TEST BEFORE THE NUMERIC TEST EVEN RUNS (REQUEST DP-0512) -
013050*    THAT ORDER MATTERS SINCE A SHORT FIELD PADS WITH SPACES AND
013060*    A NUMERIC TEST ON SPACES WOULD FAIL ANYWAY, BUT TESTING
013070*    LENGTH FIRST AVOIDS AN UNNECESSARY REFERENCE-MODIFICATION ON
013080*    A CARD THAT WAS NEVER SUPPLIED.
013090*****************************************************************
013100 0300-PARSE-START-MONTH.
013200*    "YYYY-MM" ONLY.  ANYTHING SHORTER, OR WITH A NON-NUMERIC
013300*    YEAR OR MONTH, IS TREATED AS ABSENT.
013400     MOVE "N" TO WS-START-VALID-SW.
013410*        BLANK CARD REJECTED OUTRIGHT, BEFORE THE NUMERIC TEST
013420*        EVEN RUNS - REQUEST DP-0512.  BRANCHES AHEAD TO 0400,
013430*        THE NEXT PARAGRAPH IN THE RANGE.
013440     IF PR-START-MONTH-STR = SPACE
013450         GO TO 0400-PARSE-END-MONTH
013460     END-IF.
013470     IF NOT (PR-START-MONTH-STR (1:4) IS NUMERIC AND
013480             PR-START-MONTH-STR (6:2) IS NUMERIC)
013490         GO TO 0400-PARSE-END-MONTH
013495     END-IF.
013500     MOVE PR-START-MONTH-STR (1:4) TO WS-PS-YEAR.
013600     MOVE PR-START-MONTH-STR (6:2) TO WS-PS-MONTH.
013700     MOVE 1 TO WS-PS-DAY.
013800     SET WS-START-MONTH-VALID TO TRUE.
014400*
014410*****************************************************************
014420*    0400-PARSE-END-MONTH IS THE SAME VALIDATION AS 0300, APPLIED
014430*    TO THE END-MONTH CARD.
014440*****************************************************************
014500 0400-PARSE-END-MONTH.
014600     MOVE "N" TO WS-END-VALID-SW.
014700     IF PR-END-MONTH-STR NOT = SPACE
014800         IF PR-END-MONTH-STR (1:4) IS NUMERIC AND
014900            PR-END-MONTH-STR (6:2) IS NUMERIC
015000             MOVE PR-END-MONTH-STR (1:4) TO WS-PE-YEAR
015100             MOVE PR-END-MONTH-STR (6:2) TO WS-PE-MONTH
015200             MOVE 1 TO WS-PE-DAY
015300             SET WS-END-MONTH-VALID TO TRUE
015400         END-IF
015500     END-IF.
015600*
015610*****************************************************************
015620*    0500-RESOLVE-START-DAY APPLIES THE "AFTER THE 7TH" DEFAULT
015630*    RULE WHEN NO START CARD WAS SUPPLIED - A RUN TRIGGERED
015640*    EARLY IN THE MONTH IS ASSUMED TO BE CLOSING OUT THE PRIOR
015650*    MONTH, WHILE A RUN LATER IN THE MONTH IS ASSUMED TO BE
015660*    REPORTING THE CURRENT ONE.  MOVED AHEAD OF 0600 UNDER
015670*    REQUEST DP-0955 SO THE END-DAY CLAMP ALWAYS HAS A RESOLVED
015680*    START TO COMPARE AGAINST.
015690*****************************************************************
015700 0500-RESOLVE-START-DAY.
015800*    NO START CARD: "AFTER THE 7TH" RULE.  DAY > 7 DEFAULTS TO
015900*    THE 1ST OF THE CURRENT MONTH, OTHERWISE THE 1ST OF THE
016000*    PREVIOUS MONTH.
016100     IF WS-START-MONTH-VALID
016200         MOVE WS-PARSED-START-DATE-R TO PR-RESOLVED-START
016300     ELSE
016400         IF WS-TD-DD > 7
016410*                STILL EARLY ENOUGH IN THE MONTH TO ASSUME LAST
016420*                MONTH IS ALREADY CLOSED OUT - START AT THE 1ST
016430*                OF THE CURRENT MONTH.
016500             MOVE WS-TODAY-DATE-R (1:6) TO
016550                 WS-PARSED-START-DATE-R (1:6)
016800             MOVE 1        TO WS-PS-DAY
016900             MOVE WS-PARSED-START-DATE-R TO PR-RESOLVED-START
017000         ELSE
017010*                TOO EARLY IN THE MONTH - ASSUME THE CALLER MEANS
017020*                TO REPORT THE MONTH JUST ENDED, SO ROLL BACK ONE
017030*                MONTH AND START AT ITS 1ST.
017100             MOVE -1 TO WS-DU-MONTHS
017200             CALL "BKDTUTL" USING "A" WS-DU-RESULT-SW
017300                 WS-TODAY-DATE-R WS-DU-MONTHS WS-DU-DATE-OUT
017400             CALL "BKDTUTL" USING "F" WS-DU-RESULT-SW
017500                 WS-DU-DATE-OUT WS-DU-MONTHS WS-DU-DATE-OUT
017600             MOVE WS-DU-DATE-OUT TO PR-RESOLVED-START
017700         END-IF
017800     END-IF.
017900*
017910*****************************************************************
017920*    0600-RESOLVE-END-DAY IS WHERE THE PROJECTION SWITCH GETS
017930*    TURNED ON - EITHER BECAUSE THERE WAS NO END CARD AT ALL, OR
017940*    BECAUSE THE END CARD NAMED A MONTH THAT HAS NOT FINISHED
017950*    YET.  EITHER WAY THE REPORT IS RUNNING PARTWAY THROUGH ITS
017960*    OWN PERIOD AND NEEDS A FORWARD LOOK (REQUEST DP-0803 MADE
017970*    THE CLAMPED-FUTURE CASE BEHAVE THE SAME AS THE NO-CARD
017980*    CASE).
017990*****************************************************************
018000 0600-RESOLVE-END-DAY.
018100*    NO END CARD: END = TODAY, PROJECTION ENABLED.  END CARD
018200*    PRESENT: END = LAST DAY OF THAT MONTH, CLAMPED TO TODAY IF
018300*    IT FALLS IN THE FUTURE (WHICH ALSO ENABLES PROJECTION).
018400     IF NOT WS-END-MONTH-VALID
018500         MOVE WS-TODAY-DATE-R TO PR-RESOLVED-END
018600         SET PR-PROJECTION-ENABLED TO TRUE
018700     ELSE
018800         CALL "BKDTUTL" USING "L" WS-DU-RESULT-SW
018900             WS-PARSED-END-DATE-R WS-DU-MONTHS WS-DU-DATE-OUT
019000         IF WS-DU-DATE-OUT > WS-TODAY-DATE-R
019010*                THE NAMED END MONTH HAS NOT FINISHED YET - CLAMP
019020*                TO TODAY AND TURN PROJECTION ON, SAME AS THE
019030*                NO-END-CARD CASE.
019100             MOVE WS-TODAY-DATE-R TO PR-RESOLVED-END
019200             SET PR-PROJECTION-ENABLED TO TRUE
019300         ELSE
019310*                THE NAMED END MONTH IS ALREADY OVER - NO
019320*                FORWARD LOOK IS NEEDED.
019400             MOVE WS-DU-DATE-OUT TO PR-RESOLVED-END
019500             SET PR-PROJECTION-DISABLED TO TRUE
019600         END-IF
019700     END-IF.
019800*
019810*****************************************************************
019820*    0700-SWAP-IF-REVERSED IS A LAST-RESORT GUARD - IF AN END
019830*    CARD NAMES A MONTH EARLIER THAN THE RESOLVED START (A
019840*    MISTYPED PARAMETER CARD BEING THE USUAL CAUSE), THE RUN
019850*    STILL COMPLETES WITH A SENSIBLE WINDOW RATHER THAN FAILING.
019860*****************************************************************
019900 0700-SWAP-IF-REVERSED.
020000     IF PR-RESOLVED-START > PR-RESOLVED-END
020100         MOVE PR-RESOLVED-START TO WS-SWAP-HOLD
020200         MOVE PR-RESOLVED-END   TO PR-RESOLVED-START
020300         MOVE WS-SWAP-HOLD      TO PR-RESOLVED-END
020400     END-IF.
