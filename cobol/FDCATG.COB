000100******************************************************************
000200*                                                                 *
000300*   FDCATG.COB                                                    *
000400*   RECORD LAYOUT FOR THE CATEGORY MASTER FILE.                   *
000500*   ONE RECORD PER SPENDING CATEGORY.  CAT-ID 0000 IS RESERVED    *
000600*   FOR "UNCATEGORIZED" AND IS NOT CARRIED ON THIS FILE -- IT IS  *
000700*   FILTERED OUT BY THE CATEGORY SUMMARIZER, NOT LOOKED UP HERE.  *
000800*                                                                 *
000900*   1990-11-02  RSHAW   ORIGINAL MEMBER.                          *
000950*   2001-03-09  KFOWLER WIDENED TO CARRY THE SAME CAPTURE/AUDIT   *
000960*                       TRAILER AS THE OTHER MASTER FILES.        *
001000*                                                                 *
001100******************************************************************
001200 FD  CATG-FILE
001300    LABEL RECORDS ARE STANDARD
001400    RECORD CONTAINS 80 CHARACTERS.
001500
001600 01  CATG-RECORD.
001700*        UNIQUE CATEGORY IDENTIFIER, ASCENDING ON THE FILE.
001800     05  CAT-ID                      PIC 9(04).
001900*        CATEGORY NAME, PRINTED ON THE CATEGORY SUMMARY SECTION.
002000     05  CAT-NAME                    PIC X(20).
002050*        WHETHER THE CATEGORY IS STILL OFFERED ON THE MAINTENANCE
002060*        MENU.  NOT CHECKED BY THE SUMMARIZER -- A RETIRED
002070*        CATEGORY STILL PRINTS IF AN OPERATION STILL POINTS AT IT.
002100     05  CAT-ACTIVE-SW               PIC X(01).
002110         88  CAT-ACTIVE                        VALUE "Y".
002120         88  CAT-INACTIVE                      VALUE "N".
002130*        PARENT CATEGORY AND DISPLAY SEQUENCE.  RESERVED FOR A
002140*        FUTURE CATEGORY-HIERARCHY PHASE -- TODAY'S SUMMARY
002150*        LISTS CATEGORIES IN ASCENDING CAT-ID ORDER ONLY.
002160     05  CAT-PARENT-ID               PIC 9(04).
002170     05  CAT-SORT-SEQUENCE           PIC 9(03).
002180*        MAINTENANCE-SYSTEM AUDIT TRAILER -- WHO/WHEN SET UP AND
002190*        LAST TOUCHED THE CATEGORY.  NOT USED BY THIS RUN.
002200     05  CAT-ENTRY-DATE              PIC 9(08).
002210     05  CAT-ENTRY-USER-ID           PIC X(08).
002220     05  CAT-LAST-UPDATE-DATE        PIC 9(08).
002230     05  CAT-LAST-UPDATE-USER-ID     PIC X(08).
002240*        RESERVED FOR FUTURE USE.
002250     05  FILLER                      PIC X(16).
