000100******************************************************************
000200*                                                                 *
000300*   FDCOST.COB                                                    *
000400*   RECORD LAYOUT FOR THE RECURRING MONTHLY COSTS FILE.           *
000500*   ONE RECORD PER STANDING COST (RENT, SUBSCRIPTION, ETC).       *
000600*   PROCESSED IN FILE ORDER -- THIS FILE CARRIES NO SEQUENCE      *
000700*   REQUIREMENT OF ITS OWN.                                       *
000800*                                                                 *
000900*   1988-05-30  RSHAW   ORIGINAL MEMBER.                          *
001000*   1994-09-20  RSHAW   ADDED COST-CAT-ID TO MATCH OPERATIONS.    *
001050*   2001-03-09  KFOWLER WIDENED TO CARRY THE SAME CAPTURE/AUDIT   *
001060*                       TRAILER AS THE OPERATIONS FILE.           *
001100*                                                                 *
001200******************************************************************
001300 FD  COST-FILE
001400    LABEL RECORDS ARE STANDARD
001500    RECORD CONTAINS 120 CHARACTERS.
001600
001700 01  COST-RECORD.
001800*        UNIQUE RECURRING-COST IDENTIFIER.
001900     05  COST-ID                     PIC 9(09).
002000*        DAY OF THE MONTH THE COST FALLS DUE, 1-31.  A DAY PAST
002100*        THE END OF A SHORT MONTH IS CLAMPED BY THE PROJECTOR.
002200     05  COST-DAY                    PIC 9(02).
002300*        COST LABEL, COPIED VERBATIM ONTO GENERATED OPERATIONS.
002400     05  COST-LABEL                  PIC X(30).
002500*        SIGNED MONTHLY AMOUNT.  NEGATIVE = DEBIT.
002600     05  COST-AMOUNT                 PIC S9(9)V99.
002700*        CATEGORY ID, ZERO = UNCATEGORIZED.
002800     05  COST-CAT-ID                 PIC 9(04).
002850*        WHETHER THE STANDING COST IS STILL BEING GENERATED.
002860*        NOT YET CHECKED BY THE PROJECTOR -- A CLOSED COST IS
002870*        REMOVED FROM THE FILE BY THE MAINTENANCE JOB INSTEAD.
002900     05  COST-ACTIVE-SW              PIC X(01).
002910         88  COST-ACTIVE                       VALUE "Y".
002920         88  COST-INACTIVE                     VALUE "N".
002930*        HOW OFTEN THE COST RECURS.  RESERVED FOR A FUTURE
002940*        QUARTERLY/ANNUAL COST PHASE -- THE PROJECTOR TREATS
002950*        EVERY RECORD ON THIS FILE AS MONTHLY TODAY.
002960     05  COST-FREQUENCY-CODE         PIC X(01).
002970         88  COST-FREQ-MONTHLY                 VALUE "M".
002980         88  COST-FREQ-QUARTERLY               VALUE "Q".
002990         88  COST-FREQ-ANNUAL                  VALUE "A".
003000*        EFFECTIVE DATE RANGE.  RESERVED -- THE PROJECTOR DOES
003010*        NOT YET HONOUR A START/END WINDOW ON A STANDING COST.
003020     05  COST-START-DATE             PIC 9(08).
003030     05  COST-END-DATE               PIC 9(08).
003040*        MAINTENANCE-SYSTEM AUDIT TRAILER -- WHO/WHEN SET UP AND
003050*        LAST TOUCHED THE STANDING COST.  NOT USED BY THIS RUN.
003060     05  COST-ENTRY-DATE             PIC 9(08).
003070     05  COST-ENTRY-USER-ID          PIC X(08).
003080     05  COST-LAST-UPDATE-DATE       PIC 9(08).
003090     05  COST-LAST-UPDATE-USER-ID    PIC X(08).
003100*        RESERVED FOR FUTURE USE.
003110     05  FILLER                      PIC X(14).
