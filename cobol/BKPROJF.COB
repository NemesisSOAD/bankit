000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BKPROJF.
000300 AUTHOR.        T NOLAN.
000400 INSTALLATION.  STATE EMPLOYEES CREDIT UNION - DP DIVISION.
000500 DATE-WRITTEN.  1987-03-11.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH UTILITY.
000800*
000900******************************************************************
001000*                                                                 *
001100*   BKPROJF  -  FUTURE OPERATIONS PROJECTOR                      *
001200*                                                                 *
001300*   CALLED BY BANKIT, AND ONLY WHEN THE PERIOD RESOLVER LEFT      *
001400*   PROJECTION ENABLED.  LOADS EVERY MANUAL OPERATION DATED       *
001500*   AFTER THE PERIOD END, AND THE WHOLE RECURRING-COSTS FILE,     *
001600*   THEN PROJECTS THE CURRENT CALENDAR MONTH AND ONE MONTH        *
001700*   BEYOND IT.  A RECURRING COST IS ONLY DROPPED IN WHEN ITS      *
001800*   CALENDAR DATE CLEARS A TWO-DAY SETTLEMENT GUARD PAST THE      *
001900*   PERIOD END.  EACH MONTH'S ENDING BALANCE FEEDS THE NEXT.      *
002000*   APPENDS SECTION 2 OF THE LEDGER REPORT.                       *
002100*                                                                 *
002200*   CHANGE LOG                                                    *
002300*   ----------                                                    *
002400*   1987-03-11  TNOLAN   ORIGINAL - REBUILT FROM THE OLD TELLER   *
002500*                        SYSTEM'S ACPROJ FORECAST LIST BROWSER;   *
002600*                        SAME READ-AND-DISPLAY SHAPE, NEW         *
002650*                        BUSINESS CONTENT.                        *
002700*   1988-08-19  TNOLAN   SETTLEMENT CUTOFF NOW USES BKDTUTL'S     *
002800*                        "A"/"F" FUNCTIONS INSTEAD OF A LOCAL     *
002900*                        CALENDAR TABLE.  REQUEST DP-0341.        *
003000*   1991-07-03  RSHAW    RAISED WT-FUT-MAX AND WT-COST-MAX FROM   *
003100*                        100 TO 200 -- BRANCH FEEDBACK ON HEAVY   *
003200*                        COST LISTS.  REQUEST DP-0512.            *
003300*   1994-09-20  TNOLAN   MONTH TABLE NOW SORTED BY DATE THEN ID   *
003400*                        BEFORE PRINTING, MATCHING THE LEDGER'S   *
003500*                        ORDERING.  REQUEST DP-0803.              *
003600*   2003-05-14  KFOWLER  SYNTHETIC COST-OPERATION ID NOW CARRIES  *
003700*                        THE MONTH INDEX SO MONTH 0 AND MONTH 1   *
003800*                        GENERATED LINES FROM THE SAME COST DO    *
003900*                        NOT COLLIDE WHEN SORTED.  REQUEST        *
004000*                        DP-0955.                                 *
004100*                                                                 *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     COPY "FCOPER.COB".
005100     COPY "FCCOST.COB".
005200     COPY "FCRPT.COB".
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600     COPY "FDOPER.COB".
005700     COPY "FDCOST.COB".
005800     COPY "FDRPT.COB".
005900*
006000 WORKING-STORAGE SECTION.
006100*
006110*        FILE-STATUS BYTES - NOT INTERROGATED TODAY, CARRIED FOR
006120*        A FUTURE ABEND ROUTINE THE SAME AS BKLEDGR.
006200 77  FS-OPER                     PIC X(02)   VALUE SPACES.
006300 77  FS-COST                     PIC X(02)   VALUE SPACES.
006400 77  FS-RPT                      PIC X(02)   VALUE SPACES.
006500*
006510*        TABLE COUNTERS AND LIMITS.  WT-FUT-MAX/WT-COST-MAX WERE
006520*        RAISED FROM 100 TO 200 UNDER REQUEST DP-0512; WT-MONTH-
006530*        MAX MATCHES THEM SINCE A MONTH'S TABLE CAN IN THEORY
006540*        HOLD EVERY FUTURE OPERATION PLUS EVERY RECURRING COST.
006600 77  WT-FUT-COUNT                PIC 9(04)   COMP VALUE ZERO.
006700 77  WT-FUT-MAX                  PIC 9(04)   COMP VALUE 200.
006800 77  WT-COST-COUNT               PIC 9(04)   COMP VALUE ZERO.
006900 77  WT-COST-MAX                 PIC 9(04)   COMP VALUE 200.
007000 77  WT-MONTH-COUNT              PIC 9(04)   COMP VALUE ZERO.
007100 77  WT-MONTH-MAX                PIC 9(04)   COMP VALUE 200.
007200 77  WT-SUB                      PIC 9(04)   COMP VALUE ZERO.
007300 77  WT-SUB2                     PIC 9(04)   COMP VALUE ZERO.
007310*        PROJECTION HORIZON - MONTH 0 IS THE CURRENT CALENDAR
007320*        MONTH (CONTAINING PJ-PERIOD-END), MONTH 1 IS THE ONE
007330*        AFTER IT.  THE HORIZON IS FIXED AT TWO MONTHS; IT IS NOT
007340*        A PARAMETER.
007400 77  WS-MONTH-SUB                PIC 9(01)   COMP VALUE ZERO.
007410 77  WT-NEXT-SUB                 PIC 9(04)   COMP VALUE ZERO.
007420 77  WS-INNER-LIMIT              PIC 9(04)   COMP VALUE ZERO.
007600*
007700 01  WS-OPER-EOF-SW              PIC X(01)   VALUE "N".
007800     88  WS-OPER-EOF                         VALUE "Y".
007900 01  WS-COST-EOF-SW              PIC X(01)   VALUE "N".
008000     88  WS-COST-EOF                         VALUE "Y".
008100*
008110*        LINKAGE-SHAPED AREA FOR EVERY BKDTUTL CALL THIS PROGRAM
008120*        MAKES - THE SAME THREE FIELDS ARE REUSED FOR FUNCTIONS
008130*        "L", "F" AND "A" RATHER THAN DECLARING ONE SET PER CALL
008140*        SITE.
008200 01  WS-DU-RESULT-SW             PIC X(01).
008300     88  WS-DU-OK                            VALUE "Y".
008400 01  WS-DU-MONTHS                PIC S9(03)  VALUE ZERO.
008500 01  WS-DU-DATE-OUT              PIC 9(08)   VALUE ZERO.
008600*
008610*        THE CALENDAR MONTH CURRENTLY BEING PROJECTED, REDEFINED
008620*        FOR THE HEADING LINE AND FOR THE COST-DATE COMPUTATION
008630*        IN 0422.
008700 01  WS-MONTH-DATE               PIC 9(08)   VALUE ZERO.
008800 01  WS-MONTH-DATE-R REDEFINES WS-MONTH-DATE.
008900     05  WS-M-YEAR               PIC 9(04).
009000     05  WS-M-MONTH              PIC 9(02).
009100     05  WS-M-DAY                PIC 9(02).
009200*
009210*        LAST CALENDAR DAY OF THE MONTH BEING PROJECTED - ONLY
009220*        WS-ML-DAY IS EVER READ; THE CENTURY/YEAR/MONTH PIECES
009230*        ARE FILLER BECAUSE NOTHING ELSE IN THIS PARAGRAPH CARES.
009300 01  WS-MONTH-LAST-DATE          PIC 9(08)   VALUE ZERO.
009400 01  WS-MONTH-LAST-DATE-R REDEFINES WS-MONTH-LAST-DATE.
009500     05  FILLER                  PIC 9(06).
009600     05  WS-ML-DAY               PIC 9(02).
009700*
009710*        LAST CALENDAR DAY OF THE SETTLEMENT-CUTOFF MONTH -
009720*        SEPARATE FROM WS-MONTH-LAST-DATE BECAUSE THE CUTOFF IS
009730*        COMPUTED ONCE IN 0350, BEFORE THE MONTH LOOP STARTS.
009800 01  WS-D-LAST-DATE              PIC 9(08)   VALUE ZERO.
009900 01  WS-D-LAST-DATE-R REDEFINES WS-D-LAST-DATE.
010000     05  FILLER                  PIC 9(06).
010100     05  WS-DL-DAY               PIC 9(02).
010200*
010210*        EARLIEST CALENDAR DATE A RECURRING COST MAY POST -
010220*        PERIOD END PLUS TWO DAYS, CARRIED INTO THE FOLLOWING
010230*        MONTH WHEN THE PERIOD END FALLS IN THE LAST TWO DAYS OF
010240*        ITS OWN MONTH.  COMPUTED ONCE BY 0350.
010300 01  WS-SETTLE-CUTOFF            PIC 9(08)   VALUE ZERO.
010400 01  WS-SETTLE-CUTOFF-R REDEFINES WS-SETTLE-CUTOFF.
010500     05  WS-SC-YEAR              PIC 9(04).
010600     05  WS-SC-MONTH             PIC 9(02).
010700     05  WS-SC-DAY               PIC 9(02).
010800*
010810*        SCRATCH DAY-OF-MONTH ARITHMETIC FOR 0350 AND 0422.
010900 01  WS-D-DAY-PART               PIC 9(02)   COMP VALUE ZERO.
011000 01  WS-CANDIDATE-DAY            PIC 9(02)   COMP VALUE ZERO.
011100 01  WS-OVERFLOW-DAYS            PIC 9(02)   COMP VALUE ZERO.
011300*
011310*        RECURRING COST'S DUE-DAY AFTER CLAMPING TO THE
011320*        PROJECTED MONTH'S LAST DAY, AND THE FULL DATE BUILT
011330*        FROM IT.
011400 01  WS-CAND-COST-DAY            PIC 9(02)   COMP VALUE ZERO.
011500 01  WS-CAND-COST-DATE           PIC 9(08)   VALUE ZERO.
011600*
011610*        RUNNING PROJECTED BALANCE, CARRIED FROM MONTH 0 INTO
011620*        MONTH 1, AND THE CURRENT MONTH'S OWN NET MOVEMENT.
011700 01  WS-MONTH-BALANCE            PIC S9(9)V99 VALUE ZERO.
011800 01  WS-MONTH-SUM                PIC S9(9)V99 VALUE ZERO.
011900*
011910*        FUTURE MANUAL OPERATIONS - EVERY MANUAL OPERATION DATED
011920*        AFTER THE PERIOD END, LOADED ONCE BY 0200 AND FILTERED
011930*        INTO WHICHEVER MONTH'S TABLE MATCHES ITS DATE BY 0421.
012000 01  WT-FUT-TABLE.
012100     05  WT-FUT-ENTRY OCCURS 200 TIMES.
012200         10  WT-FUT-ID           PIC 9(09).
012300         10  WT-FUT-DATE         PIC 9(08).
012400         10  WT-FUT-LABEL        PIC X(30).
012500         10  WT-FUT-PLANNED      PIC S9(9)V99.
012600*
012610*        RECURRING COSTS - THE WHOLE COST FILE, LOADED ONCE BY
012620*        0300 AND CANDIDATE-MATCHED INTO EACH PROJECTED MONTH BY
012630*        0422 (EVERY COST IS A CANDIDATE FOR BOTH MONTH 0 AND
012640*        MONTH 1).
012700 01  WT-COST-TABLE.
012800     05  WT-COST-ENTRY OCCURS 200 TIMES.
012900         10  WT-COST-ID2         PIC 9(09).
013000         10  WT-COST-DAY2        PIC 9(02).
013100         10  WT-COST-LABEL2      PIC X(30).
013200         10  WT-COST-AMOUNT2     PIC S9(9)V99.
013300         10  WT-COST-CATID2      PIC 9(04).
013400*
013410*        SWAP-HOLD AREA FOR 0433-SWAP-ENTRIES - SHAPED TO MATCH
013420*        WM-ENTRY FIELD FOR FIELD SO A SINGLE GROUP MOVE CAN
013430*        EXCHANGE TWO TABLE ROWS WITHOUT A FIELD-BY-FIELD SWAP.
013450 01  WS-MONTH-SWAP-HOLD.
013460     05  FILLER                  PIC 9(09).
013470     05  FILLER                  PIC 9(08).
013480     05  FILLER                  PIC X(30).
013490     05  FILLER                  PIC S9(9)V99.
013491     05  FILLER                  PIC X(01).
013492     05  FILLER                  PIC S9(9)V99.
013493*
013494*        ONE PROJECTED MONTH'S MERGED AND SORTED LINE ITEMS -
013495*        REBUILT FROM SCRATCH FOR EACH PASS OF THE MONTH LOOP.
013496*        WM-AUTO DISTINGUISHES A MANUAL FUTURE OPERATION ("N")
013497*        FROM A GENERATED RECURRING-COST LINE ("Y") ON THE
013498*        PRINTED REPORT.
013500 01  WT-MONTH-TABLE.
013600     05  WM-ENTRY OCCURS 200 TIMES.
013700         10  WM-ID               PIC 9(09).
013800         10  WM-DATE             PIC 9(08).
013900         10  WM-LABEL            PIC X(30).
014000         10  WM-PLANNED          PIC S9(9)V99.
014100         10  WM-AUTO             PIC X(01).
014200             88  WM-AUTO-YES                 VALUE "Y".
014300         10  WM-RUNNING          PIC S9(9)V99.
014400*
014410*        EDIT PICTURE SHARED BY EVERY PRINTED AMOUNT ON THIS
014420*        SECTION OF THE REPORT, SAME SHAPE AS BKLEDGR'S.
014500 01  WS-EDIT-AMOUNT              PIC
014600     ---,---,--9.99.
014700 01  WS-EDIT-AMOUNT-R REDEFINES WS-EDIT-AMOUNT
014800                                 PIC X(15).
014900*
014910*        ONE MONTH-HEADING LINE PRINTED BEFORE EACH PROJECTED
014920*        MONTH'S DETAIL LINES - MH-MONTH CARRIES "MM/YYYY".
015000 01  WS-MONTH-HEADING.
015100     05  FILLER                  PIC X(05)   VALUE SPACE.
015200     05  FILLER                  PIC X(23)
015300             VALUE "FUTURE PROJECTION - ".
015400     05  MH-MONTH                PIC X(07).
015500     05  FILLER                  PIC X(97)   VALUE SPACE.
015600*
015610*        ONE DETAIL LINE PER MONTH-TABLE ENTRY - PD-AUTO SHOWS
015620*        "Y"/"N" SO A BRANCH CAN TELL A GENERATED COST LINE FROM
015630*        A MANUALLY-ENTERED FUTURE OPERATION AT A GLANCE.
015700 01  WS-PROJ-DETAIL-LINE.
015800     05  FILLER                  PIC X(05)   VALUE SPACE.
015900     05  PD-DATE                 PIC X(10).
016000     05  FILLER                  PIC X(05)   VALUE SPACE.
016100     05  PD-LABEL                PIC X(30).
016200     05  FILLER                  PIC X(01)   VALUE SPACE.
016300     05  PD-PLANNED              PIC X(15).
016400     05  FILLER                  PIC X(01)   VALUE SPACE.
016500     05  PD-AUTO                 PIC X(01).
016600     05  FILLER                  PIC X(04)   VALUE SPACE.
016700     05  PD-RUNNING              PIC X(15).
016800     05  FILLER                  PIC X(45)   VALUE SPACE.
016900*
016910*        ONE FOOTER LINE PER PROJECTED MONTH, SHOWING THE
016920*        MONTH'S CLOSING PROJECTED BALANCE.
017000 01  WS-PROJ-FOOTER-LINE.
017100     05  FILLER                  PIC X(05)   VALUE SPACE.
017200     05  FILLER                  PIC X(30)
017300             VALUE "PROJECTED END-OF-MONTH BALANCE".
017400     05  PF-AMOUNT               PIC X(15).
017500     05  FILLER                  PIC X(82)   VALUE SPACE.
017600*
017700 LINKAGE SECTION.
017710*        PJ-PERIOD-END IS THE SAME RESOLVED-END DATE BANKIT PASSED
017720*        TO BKLEDGR; PJ-STARTING-BALANCE IS BKLEDGR'S CURRENT-
017730*        WAITING FIGURE, THE OPENING BALANCE FOR MONTH 0.
017800 01  PJ-PERIOD-END               PIC 9(08).
017900 01  PJ-STARTING-BALANCE         PIC S9(9)V99.
018000*
018100 PROCEDURE DIVISION USING PJ-PERIOD-END
018200                          PJ-STARTING-BALANCE.
018300*
018310*****************************************************************
018320*    0100-MAIN-CONTROL LOADS BOTH SOURCE FILES ONCE, COMPUTES
018330*    THE SETTLEMENT CUTOFF ONCE, THEN PROJECTS EXACTLY TWO
018340*    CALENDAR MONTHS (0 = CURRENT, 1 = NEXT) FROM THE SAME TWO
018350*    IN-MEMORY TABLES - NEITHER FILE IS RE-READ PER MONTH.
018360*****************************************************************
018400 0100-MAIN-CONTROL.
018500     PERFORM 0150-INITIALIZE.
018600     PERFORM 0200-LOAD-FUTURE-MANUAL-OPS
018700         UNTIL WS-OPER-EOF.
018800     PERFORM 0300-LOAD-RECURRING-COSTS
018900         UNTIL WS-COST-EOF.
019000     PERFORM 0350-COMPUTE-SETTLEMENT-CUTOFF.
019100     MOVE PJ-STARTING-BALANCE TO WS-MONTH-BALANCE.
019110*        MONTH 0'S OPENING BALANCE IS WHATEVER BKLEDGR SAID WAS
019120*        CURRENTLY WAITING; MONTH 1'S OPENING BALANCE IS MONTH
019130*        0'S CLOSING BALANCE, CARRIED FORWARD BY 0440.
019200     PERFORM 0400-PROJECT-ONE-MONTH
019300         VARYING WS-MONTH-SUB FROM 0 BY 1
019400         UNTIL WS-MONTH-SUB > 1.
019500     CLOSE OPER-FILE.
019600     CLOSE COST-FILE.
019700     CLOSE RPT-FILE.
019800     EXIT PROGRAM.
019900*
019910*****************************************************************
019920*    0150-INITIALIZE OPENS THE FILES - RPT-FILE IS OPENED EXTEND,
019930*    NOT OUTPUT, SINCE BKLEDGR ALREADY WROTE SECTION 1 OF THE
019940*    SAME REPORT AHEAD OF THIS CALL.
019950*****************************************************************
020000 0150-INITIALIZE.
020100     OPEN INPUT OPER-FILE.
020200     OPEN INPUT COST-FILE.
020300     OPEN EXTEND RPT-FILE.
020400     MOVE ZERO TO WT-FUT-COUNT WT-COST-COUNT.
020500     MOVE "N"  TO WS-OPER-EOF-SW.
020600     MOVE "N"  TO WS-COST-EOF-SW.
020700*
020710*****************************************************************
020720*    0200-LOAD-FUTURE-MANUAL-OPS READS THE WHOLE OPERATIONS FILE
020730*    TO END-OF-FILE (UNLIKE BKLEDGR, THIS PROGRAM CANNOT STOP
020740*    EARLY - A FUTURE OPERATION FOR MONTH 1 MAY BE FAR PAST
020750*    PJ-PERIOD-END) AND KEEPS ONLY PLANNED-WAITING OPERATIONS
020760*    DATED AFTER THE PERIOD END.  A DONE OPERATION NEVER BELONGS
020770*    IN A PROJECTION.
020780*****************************************************************
020800 0200-LOAD-FUTURE-MANUAL-OPS.
020900     READ OPER-FILE
021000         AT END SET WS-OPER-EOF TO TRUE
021100     END-READ.
021200     IF NOT WS-OPER-EOF
021300         IF OP-DATE > PJ-PERIOD-END AND OP-PLANNED-GIVEN
021400             IF WT-FUT-COUNT < WT-FUT-MAX
021500                 ADD 1 TO WT-FUT-COUNT
021600                 MOVE OP-ID      TO WT-FUT-ID (WT-FUT-COUNT)
021700                 MOVE OP-DATE    TO WT-FUT-DATE (WT-FUT-COUNT)
021800                 MOVE OP-LABEL   TO WT-FUT-LABEL (WT-FUT-COUNT)
021900                 MOVE OP-PLANNED TO WT-FUT-PLANNED (WT-FUT-COUNT)
022000             ELSE
022100                 DISPLAY "BKPROJF - FUTURE OPS TABLE FULL"
022200             END-IF
022300         END-IF
022400     END-IF.
022500*
022510*****************************************************************
022520*    0300-LOAD-RECURRING-COSTS LOADS THE ENTIRE COST FILE - EVERY
022530*    STANDING COST IS A CANDIDATE FOR BOTH PROJECTED MONTHS, SO
022540*    THERE IS NO DATE FILTER HERE THE WAY THERE IS FOR MANUAL
022550*    OPERATIONS.
022560*****************************************************************
022600 0300-LOAD-RECURRING-COSTS.
022700     READ COST-FILE
022800         AT END SET WS-COST-EOF TO TRUE
022900     END-READ.
023000     IF NOT WS-COST-EOF
023100         IF WT-COST-COUNT < WT-COST-MAX
023200             ADD 1 TO WT-COST-COUNT
023300             MOVE COST-ID     TO WT-COST-ID2 (WT-COST-COUNT)
023400             MOVE COST-DAY    TO WT-COST-DAY2 (WT-COST-COUNT)
023500             MOVE COST-LABEL  TO WT-COST-LABEL2 (WT-COST-COUNT)
023600             MOVE COST-AMOUNT TO WT-COST-AMOUNT2 (WT-COST-COUNT)
023700             MOVE COST-CAT-ID TO WT-COST-CATID2 (WT-COST-COUNT)
023800         ELSE
023900             DISPLAY "BKPROJF - RECURRING COST TABLE FULL"
024000         END-IF
024100     END-IF.
024200*
024210*****************************************************************
024220*    0350-COMPUTE-SETTLEMENT-CUTOFF - A RECURRING COST DOES NOT
024230*    POST THE INSTANT THE PERIOD ENDS; THE BRANCH'S SETTLEMENT
024240*    PROCESS NEEDS TWO CALENDAR DAYS TO CLEAR IT.  THIS PARAGRAPH
024250*    RUNS ONCE, BEFORE THE MONTH LOOP, SO BOTH PROJECTED MONTHS
024260*    SHARE THE SAME CUTOFF DATE.
024270*****************************************************************
024300 0350-COMPUTE-SETTLEMENT-CUTOFF.
024400*    SETTLEMENT CUTOFF = PERIOD END DAY PLUS TWO CALENDAR DAYS.
024500*    CARRIES INTO THE FOLLOWING MONTH WHEN THE PERIOD END FALLS
024600*    WITHIN THE LAST TWO DAYS OF ITS OWN MONTH.
024700     MOVE ZERO TO WS-DU-MONTHS.
024710*        FIND THE LAST DAY OF THE PERIOD-END'S OWN MONTH FIRST -
024720*        NEEDED TO DECIDE WHETHER ADDING TWO DAYS OVERFLOWS INTO
024730*        THE NEXT MONTH.
024800     CALL "BKDTUTL" USING "L" WS-DU-RESULT-SW
024900         PJ-PERIOD-END WS-DU-MONTHS WS-DU-DATE-OUT.
025000     MOVE WS-DU-DATE-OUT TO WS-D-LAST-DATE.
025100     MOVE PJ-PERIOD-END (7:2) TO WS-D-DAY-PART.
025200     COMPUTE WS-CANDIDATE-DAY = WS-D-DAY-PART + 2.
025210*        NO OVERFLOW - THE TWO-DAY CUTOFF STILL FALLS IN THE
025220*        PERIOD-END'S OWN MONTH.
025300     IF WS-CANDIDATE-DAY NOT > WS-DL-DAY
025400         MOVE PJ-PERIOD-END (1:4) TO WS-SC-YEAR
025500         MOVE PJ-PERIOD-END (5:2) TO WS-SC-MONTH
025600         MOVE WS-CANDIDATE-DAY    TO WS-SC-DAY
025700     ELSE
025710*            OVERFLOW - ROLL FORWARD ONE MONTH AND RE-ANCHOR TO
025720*            ITS FIRST DAY, THEN ADD ONLY THE DAYS THAT SPILLED
025730*            PAST THE ORIGINAL MONTH'S END.
025800         COMPUTE WS-OVERFLOW-DAYS = WS-CANDIDATE-DAY - WS-DL-DAY
025900         MOVE 1 TO WS-DU-MONTHS
026000         CALL "BKDTUTL" USING "A" WS-DU-RESULT-SW
026100             PJ-PERIOD-END WS-DU-MONTHS WS-DU-DATE-OUT
026200         CALL "BKDTUTL" USING "F" WS-DU-RESULT-SW
026300             WS-DU-DATE-OUT WS-DU-MONTHS WS-DU-DATE-OUT
026400         MOVE WS-DU-DATE-OUT (1:4) TO WS-SC-YEAR
026500         MOVE WS-DU-DATE-OUT (5:2) TO WS-SC-MONTH
026600         MOVE WS-OVERFLOW-DAYS    TO WS-SC-DAY
026700     END-IF.
026800*
026810*****************************************************************
026820*    0400-PROJECT-ONE-MONTH IS PERFORMED ONCE PER VALUE OF
026830*    WS-MONTH-SUB (0 THEN 1) - DERIVE THE MONTH, BUILD ITS TABLE
026840*    FROM THE TWO SOURCE TABLES, SORT IT, ROLL THE BALANCE, THEN
026850*    PRINT IT.  EACH STEP DEPENDS ON THE ONE BEFORE.
026860*****************************************************************
026900 0400-PROJECT-ONE-MONTH.
027000     PERFORM 0410-DERIVE-MONTH.
027100     PERFORM 0420-BUILD-MONTH-TABLE.
027200     PERFORM 0430-SORT-MONTH-TABLE.
027300     PERFORM 0440-ROLL-MONTH-BALANCE.
027400     PERFORM 0450-WRITE-MONTH-SECTION.
027500*
027510*****************************************************************
027520*    0410-DERIVE-MONTH SHIFTS THE PERIOD END FORWARD BY
027530*    WS-MONTH-SUB WHOLE MONTHS TO GET THE MONTH BEING PROJECTED,
027540*    THEN FINDS THAT MONTH'S LAST CALENDAR DAY (NEEDED TO CLAMP A
027550*    RECURRING COST'S DUE-DAY IN 0422).
027560*****************************************************************
027600 0410-DERIVE-MONTH.
027700     MOVE WS-MONTH-SUB TO WS-DU-MONTHS.
027800     CALL "BKDTUTL" USING "A" WS-DU-RESULT-SW
027900         PJ-PERIOD-END WS-DU-MONTHS WS-DU-DATE-OUT.
028000     MOVE WS-DU-DATE-OUT TO WS-MONTH-DATE.
028100     CALL "BKDTUTL" USING "L" WS-DU-RESULT-SW
028200         WS-MONTH-DATE WS-DU-MONTHS WS-DU-DATE-OUT.
028300     MOVE WS-DU-DATE-OUT TO WS-MONTH-LAST-DATE.
028400*
028410*****************************************************************
028420*    0420-BUILD-MONTH-TABLE MERGES TWO SOURCES INTO ONE MONTH
028430*    TABLE: FUTURE MANUAL OPERATIONS WHOSE DATE FALLS IN THIS
028440*    CALENDAR MONTH, AND EVERY RECURRING COST (EACH ONE IS
028450*    CHECKED AGAINST THIS MONTH SEPARATELY FOR BOTH MONTH 0 AND
028460*    MONTH 1 - THE SAME COST CAN GENERATE A LINE IN EACH).
028470*****************************************************************
028500 0420-BUILD-MONTH-TABLE.
028600     MOVE ZERO TO WT-MONTH-COUNT.
028700     PERFORM 0421-ADD-MATCHING-MANUAL-OPS
028710         THRU 0421-EXIT
028800         VARYING WT-SUB FROM 1 BY 1
028900         UNTIL WT-SUB > WT-FUT-COUNT.
029000     PERFORM 0422-ADD-MATCHING-COSTS
029100         VARYING WT-SUB FROM 1 BY 1
029200         UNTIL WT-SUB > WT-COST-COUNT.
029300*
029310*****************************************************************
029320*    0421-ADD-MATCHING-MANUAL-OPS COMPARES ONLY THE YEAR/MONTH
029330*    PORTION (FIRST SIX DIGITS) OF THE DATE - THE DAY DOES NOT
029340*    MATTER FOR DECIDING WHICH MONTH'S TABLE AN OPERATION
029350*    BELONGS IN.  WM-AUTO IS SET "N" SINCE THIS IS A MANUALLY
029360*    ENTERED OPERATION, NOT A GENERATED COST LINE.
029370*****************************************************************
029400 0421-ADD-MATCHING-MANUAL-OPS.
029410*        0421 AND ITS EXIT PARAGRAPH RUN AS ONE NUMBERED RANGE -
029420*        AN ENTRY FOR A DIFFERENT CALENDAR MONTH, OR A FULL
029430*        TABLE, BRANCHES STRAIGHT PAST THE ADD LOGIC.
029440     IF WT-FUT-DATE (WT-SUB) (1:6) NOT = WS-MONTH-DATE (1:6)
029450         GO TO 0421-EXIT
029460     END-IF.
029470     IF WT-MONTH-COUNT < WT-MONTH-MAX
029480         GO TO 0425-ADD-MANUAL-OP-LINE
029490     END-IF.
029492     DISPLAY "BKPROJF - MONTH TABLE FULL".
029494     GO TO 0421-EXIT.
029496*
029498 0425-ADD-MANUAL-OP-LINE.
029700     ADD 1 TO WT-MONTH-COUNT.
029800     MOVE WT-FUT-ID (WT-SUB)
029900                      TO WM-ID (WT-MONTH-COUNT).
030000     MOVE WT-FUT-DATE (WT-SUB)
030100                      TO WM-DATE (WT-MONTH-COUNT).
030200     MOVE WT-FUT-LABEL (WT-SUB)
030300                      TO WM-LABEL (WT-MONTH-COUNT).
030400     MOVE WT-FUT-PLANNED (WT-SUB)
030500                      TO WM-PLANNED (WT-MONTH-COUNT).
030600     MOVE "N"         TO WM-AUTO (WT-MONTH-COUNT).
030610*
030620*        0421-EXIT MARKS THE END OF THE 0421-THRU-0421-EXIT RANGE.
030630 0421-EXIT.
030640     EXIT.
031100*
031110*****************************************************************
031120*    0422-ADD-MATCHING-COSTS CLAMPS THE COST'S DUE-DAY TO THE
031130*    PROJECTED MONTH'S LAST DAY (A COST DUE THE 31ST STILL POSTS
031140*    IN APRIL, ON THE 30TH), BUILDS THE FULL CANDIDATE DATE, AND
031150*    ONLY ADDS THE LINE IF THAT DATE CLEARS THE SETTLEMENT
031160*    CUTOFF FROM 0350.  WM-ID IS SYNTHESIZED FROM THE COST'S OWN
031170*    ID PLUS THE MONTH INDEX SO THE SAME COST GENERATING A LINE
031180*    IN BOTH MONTH 0 AND MONTH 1 SORTS TO TWO DISTINCT ROWS
031190*    (REQUEST DP-0955).
031200*****************************************************************
031300 0422-ADD-MATCHING-COSTS.
031400     IF WT-COST-DAY2 (WT-SUB) > WS-ML-DAY
031500         MOVE WS-ML-DAY TO WS-CAND-COST-DAY
031600     ELSE
031700         MOVE WT-COST-DAY2 (WT-SUB) TO WS-CAND-COST-DAY
031800     END-IF.
031900     COMPUTE WS-CAND-COST-DATE =
032000         (WS-M-YEAR * 10000) + (WS-M-MONTH * 100) + WS-CAND-COST-DAY.
032100     IF WS-CAND-COST-DATE > WS-SETTLE-CUTOFF
032200         IF WT-MONTH-COUNT < WT-MONTH-MAX
032300             ADD 1 TO WT-MONTH-COUNT
032400             COMPUTE WM-ID (WT-MONTH-COUNT) =
032500                 WT-COST-ID2 (WT-SUB) + WS-MONTH-SUB
032600             MOVE WS-CAND-COST-DATE
032700                              TO WM-DATE (WT-MONTH-COUNT)
032800             MOVE WT-COST-LABEL2 (WT-SUB)
032900                              TO WM-LABEL (WT-MONTH-COUNT)
033000             MOVE WT-COST-AMOUNT2 (WT-SUB)
033100                              TO WM-PLANNED (WT-MONTH-COUNT)
033200             MOVE "Y"         TO WM-AUTO (WT-MONTH-COUNT)
033300         ELSE
033400             DISPLAY "BKPROJF - MONTH TABLE FULL"
033500         END-IF
033600     END-IF.
033700*
033710*****************************************************************
033720*    0430-SORT-MONTH-TABLE - A PLAIN BUBBLE SORT, NOT THE COBOL
033730*    SORT VERB, SINCE THE MONTH TABLE IS BUILT IN WORKING-STORAGE
033740*    RATHER THAN ON A SORT WORK FILE.  SKIPPED ENTIRELY WHEN THE
033750*    TABLE HOLDS ONE ENTRY OR FEWER - NOTHING TO ORDER.
033760*****************************************************************
033800 0430-SORT-MONTH-TABLE.
033900     IF WT-MONTH-COUNT > 1
034000         PERFORM 0431-SORT-OUTER-PASS
034100             VARYING WT-SUB FROM 1 BY 1
034200             UNTIL WT-SUB >= WT-MONTH-COUNT
034300     END-IF.
034400*
034410*****************************************************************
034420*    0431-SORT-OUTER-PASS - EACH OUTER PASS SHRINKS THE UNSORTED
034430*    PORTION OF THE TABLE BY ONE, CLASSIC BUBBLE-SORT FASHION.
034440*****************************************************************
034500 0431-SORT-OUTER-PASS.
034600     COMPUTE WS-INNER-LIMIT = WT-MONTH-COUNT - WT-SUB.
034700     PERFORM 0432-SORT-INNER-COMPARE
034800         VARYING WT-SUB2 FROM 1 BY 1
034900         UNTIL WT-SUB2 > WS-INNER-LIMIT.
035000*
035010*****************************************************************
035020*    0432-SORT-INNER-COMPARE - ORDERS BY WM-DATE ASCENDING, THEN
035030*    BY WM-ID ASCENDING WHEN TWO ENTRIES SHARE A DATE (REQUEST
035040*    DP-0803 - MATCHES THE LEDGER'S OWN TIE-BREAK RULE).
035050*****************************************************************
035100 0432-SORT-INNER-COMPARE.
035200     COMPUTE WT-NEXT-SUB = WT-SUB2 + 1.
035300     IF WM-DATE (WT-SUB2) > WM-DATE (WT-NEXT-SUB)
035400         PERFORM 0433-SWAP-ENTRIES
035500     ELSE
035600         IF WM-DATE (WT-SUB2) = WM-DATE (WT-NEXT-SUB)
035700            AND WM-ID (WT-SUB2) > WM-ID (WT-NEXT-SUB)
035800             PERFORM 0433-SWAP-ENTRIES
035900         END-IF
036000     END-IF.
036100*
036110*****************************************************************
036120*    0433-SWAP-ENTRIES EXCHANGES TWO ADJACENT TABLE ROWS THROUGH
036130*    THE WS-MONTH-SWAP-HOLD AREA, ONE GROUP MOVE PER ROW RATHER
036140*    THAN FIVE FIELD-LEVEL MOVES.
036150*****************************************************************
036200 0433-SWAP-ENTRIES.
036300     MOVE WM-ENTRY (WT-SUB2)     TO WS-MONTH-SWAP-HOLD.
036400     MOVE WM-ENTRY (WT-NEXT-SUB) TO WM-ENTRY (WT-SUB2).
036500     MOVE WS-MONTH-SWAP-HOLD     TO WM-ENTRY (WT-NEXT-SUB).
036600*
036610*****************************************************************
036620*    0440-ROLL-MONTH-BALANCE SUMS THE MONTH'S LINE ITEMS AND
036630*    ADDS THE TOTAL TO THE RUNNING BALANCE CARRIED IN FROM THE
036640*    PRIOR MONTH (OR FROM PJ-STARTING-BALANCE FOR MONTH 0) -
036650*    WS-MONTH-BALANCE IS LEFT HOLDING THIS MONTH'S CLOSING
036660*    FIGURE, WHICH BECOMES THE NEXT MONTH'S OPENING FIGURE.
036670*****************************************************************
036700 0440-ROLL-MONTH-BALANCE.
036800     MOVE ZERO TO WS-MONTH-SUM.
036900     PERFORM 0441-ACCUMULATE-MONTH-LINE
037000         VARYING WT-SUB FROM 1 BY 1
037100         UNTIL WT-SUB > WT-MONTH-COUNT.
037200     ADD WS-MONTH-SUM TO WS-MONTH-BALANCE.
037300*
037310*****************************************************************
037320*    0441-ACCUMULATE-MONTH-LINE - EACH LINE'S RUNNING FIGURE IS
037330*    THE BALANCE CARRIED IN FROM THE PRIOR MONTH PLUS HOW MUCH OF
037340*    THIS MONTH HAS ACCUMULATED SO FAR, NOT A RUNNING TOTAL
037350*    RESTARTED AT ZERO FOR EACH MONTH.
037360*****************************************************************
037400 0441-ACCUMULATE-MONTH-LINE.
037500     ADD WM-PLANNED (WT-SUB) TO WS-MONTH-SUM.
037600     COMPUTE WM-RUNNING (WT-SUB) =
037700         WS-MONTH-BALANCE + WS-MONTH-SUM.
037800*
037810*****************************************************************
037820*    0450-WRITE-MONTH-SECTION PRINTS ONE MONTH-HEADING LINE, ALL
037830*    OF THAT MONTH'S SORTED DETAIL LINES, THEN THE MONTH'S
037840*    CLOSING-BALANCE FOOTER LINE.
037850*****************************************************************
037900 0450-WRITE-MONTH-SECTION.
038000     MOVE SPACE TO WS-MONTH-HEADING.
038100     MOVE WS-M-MONTH TO MH-MONTH (1:2).
038200     MOVE "/"        TO MH-MONTH (3:1).
038300     MOVE WS-M-YEAR  TO MH-MONTH (4:4).
038400     MOVE WS-MONTH-HEADING TO RPT-RECORD.
038500     WRITE RPT-RECORD.
038600     PERFORM 0451-WRITE-MONTH-LINE
038700         VARYING WT-SUB FROM 1 BY 1
038800         UNTIL WT-SUB > WT-MONTH-COUNT.
038900     MOVE SPACE TO WS-PROJ-FOOTER-LINE.
039000     MOVE WS-MONTH-BALANCE TO WS-EDIT-AMOUNT.
039100     MOVE WS-EDIT-AMOUNT-R TO PF-AMOUNT.
039200     MOVE WS-PROJ-FOOTER-LINE TO RPT-RECORD.
039300     WRITE RPT-RECORD.
039400*
039410*****************************************************************
039420*    0451-WRITE-MONTH-LINE FORMATS ONE MONTH-TABLE ENTRY - THE
039430*    DATE IS REASSEMBLED MM/DD/YYYY FROM THE RAW YYYYMMDD FIELD
039440*    BY REFERENCE MODIFICATION, THE SAME TECHNIQUE BKLEDGR USES
039450*    FOR ITS OWN DETAIL LINES.
039460*****************************************************************
039500 0451-WRITE-MONTH-LINE.
039600     MOVE SPACE TO WS-PROJ-DETAIL-LINE.
039610     STRING WM-DATE (WT-SUB) (7:2) DELIMITED BY SIZE
039620         "/" DELIMITED BY SIZE
039630         WM-DATE (WT-SUB) (5:2) DELIMITED BY SIZE
039640         "/" DELIMITED BY SIZE
039650         WM-DATE (WT-SUB) (1:4) DELIMITED BY SIZE
039660         INTO PD-DATE.
039700     MOVE WM-LABEL (WT-SUB) TO PD-LABEL.
039800     MOVE WM-PLANNED (WT-SUB) TO WS-EDIT-AMOUNT.
039900     MOVE WS-EDIT-AMOUNT-R TO PD-PLANNED.
040000     MOVE WM-AUTO (WT-SUB) TO PD-AUTO.
040100     MOVE WM-RUNNING (WT-SUB) TO WS-EDIT-AMOUNT.
040200     MOVE WS-EDIT-AMOUNT-R TO PD-RUNNING.
040300     MOVE WS-PROJ-DETAIL-LINE TO RPT-RECORD.
040400     WRITE RPT-RECORD.
