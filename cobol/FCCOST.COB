000100******************************************************************
000200*                                                                 *
000300*   FCCOST.COB                                                    *
000400*   FILE-CONTROL ENTRY FOR THE RECURRING MONTHLY COSTS FILE.      *
000500*   COPY INTO INPUT-OUTPUT SECTION / FILE-CONTROL OF ANY          *
000600*   PROGRAM THAT BUILDS THE FUTURE-OPERATIONS PROJECTION.         *
000700*                                                                 *
000800*   1988-05-30  RSHAW   ORIGINAL MEMBER.                          *
001000*                                                                 *
001100******************************************************************
001200    SELECT COST-FILE ASSIGN TO "COSTFILE"
001300        ORGANIZATION IS LINE SEQUENTIAL
001400        ACCESS MODE IS SEQUENTIAL
001500        FILE STATUS IS FS-COST.
